000100******************************************************************        
000200*    TRWMSTR  --  TRIAL MASTER, WORKING-STORAGE LAYOUT                    
000300*    THIS IS THE "READ INTO" / "REWRITE FROM" WORKING COPY OF THE         
000400*    VSAM TRWMSTR RECORD.  THE FD ITSELF ONLY CARRIES THE KEY AND         
000500*    A FILLER SLOT - SEE EACH PROGRAM'S FILE SECTION.                     
000600******************************************************************        
000700 01  TRW-MASTER-REC.                                                      
000800     05  TRW-MSTR-KEY                PIC X(11).                           
000900     05  TRW-MSTR-BRIEF-TITLE        PIC X(80).                           
001000     05  TRW-MSTR-OFFICIAL-TITLE     PIC X(120).                          
001100     05  TRW-MSTR-ACRONYM            PIC X(20).                           
001200     05  TRW-MSTR-OVERALL-STATUS     PIC X(20).                           
001300     05  TRW-MSTR-STUDY-TYPE         PIC X(16).                           
001400     05  TRW-MSTR-PHASES             PIC X(40).                           
001500     05  TRW-MSTR-ENROLLMENT         PIC 9(07).                           
001600     05  TRW-MSTR-SPONSOR-NAME       PIC X(60).                           
001700     05  TRW-MSTR-SPONSOR-CLASS      PIC X(12).                           
001800     05  TRW-MSTR-DMC-FLAG           PIC X(01).                           
001900         88  TRW-MSTR-HAS-DMC        VALUE "Y".                           
002000     05  TRW-MSTR-FDA-DRUG-FLAG      PIC X(01).                           
002100         88  TRW-MSTR-FDA-REG-DRUG   VALUE "Y".                           
002200     05  TRW-MSTR-FDA-DEVICE-FLAG    PIC X(01).                           
002300         88  TRW-MSTR-FDA-REG-DEVICE VALUE "Y".                           
002400     05  TRW-MSTR-HAS-RESULTS        PIC X(01).                           
002500         88  TRW-MSTR-RESULTS-POSTED VALUE "Y".                           
002600     05  TRW-MSTR-PC-DATE-RAW        PIC X(10).                           
002700     05  TRW-MSTR-CONDITIONS         PIC X(120).                          
002800     05  TRW-MSTR-INTERVENTIONS      PIC X(120).                          
002900     05  TRW-MSTR-INTERVENTION-TYPES PIC X(60).                           
003000     05  TRW-MSTR-CONTACT-EMAIL      PIC X(50).                           
003100*--- DERIVED / SCORED FIELDS, SET BY TRWSYNC EACH TIME THE                
003200*--- TRIAL IS RE-SYNCED -------------------------------------             
003300     05  TRW-MSTR-PHASE-NORM         PIC X(12).                           
003400     05  TRW-MSTR-MODALITY           PIC X(18).                           
003500     05  TRW-MSTR-PC-DATE-PARSED     PIC X(10).                           
003600     05  TRW-MSTR-PCDP-BROKEN REDEFINES TRW-MSTR-PC-DATE-PARSED.          
003700         10  TRW-MSTR-PCDP-YYYY      PIC 9(4).                            
003800         10  FILLER                  PIC X(1).                            
003900         10  TRW-MSTR-PCDP-MM        PIC 9(2).                            
004000         10  FILLER                  PIC X(1).                            
004100         10  TRW-MSTR-PCDP-DD        PIC 9(2).                            
004200     05  TRW-MSTR-PC-DATE-PRECISION  PIC X(05).                           
004300         88  TRW-MSTR-PREC-DAY       VALUE "DAY".                         
004400         88  TRW-MSTR-PREC-MONTH     VALUE "MONTH".                       
004500         88  TRW-MSTR-PREC-YEAR      VALUE "YEAR".                        
004600         88  TRW-MSTR-PREC-NONE      VALUE "NONE".                        
004700     05  TRW-MSTR-DAYS-TO-PC         PIC S9(5).                           
004800     05  TRW-MSTR-DAYS-TO-PC-X REDEFINES TRW-MSTR-DAYS-TO-PC              
004900                                 PIC X(05).                               
005000     05  TRW-MSTR-DAYS-TO-PC-VALID   PIC X(01).                           
005100         88  TRW-MSTR-DAYS-VALID     VALUE "Y".                           
005200     05  TRW-MSTR-URGENCY-SCORE      PIC 9(03).                           
005300     05  TRW-MSTR-MAJOR-SCORE        PIC 9(03).                           
005400     05  TRW-MSTR-INTERESTING-SCORE  PIC 9(03).                           
005500     05  TRW-MSTR-TOTAL-SCORE        PIC 9(03).                           
005600*--- TOPIC TAGS - UP TO 3, NAMED SLOTS FILLED IN ORDER SO A               
005700*--- TRIAL MATCHING MORE THAN ONE WATCHLIST TOPIC STILL FITS              
005800*--- IN ONE FIXED-WIDTH RECORD -----------------------------              
005900     05  TRW-MSTR-TOPIC-TAGS.                                             
006000         10  TRW-MSTR-TOPIC-TAG-1    PIC X(20).                           
006100         10  TRW-MSTR-TOPIC-TAG-2    PIC X(20).                           
006200         10  TRW-MSTR-TOPIC-TAG-3    PIC X(20).                           
006300     05  TRW-MSTR-PUBMED-COUNT       PIC 9(04).                           
006400     05  TRW-MSTR-PUBMED-LATEST-DATE PIC X(12).                           
006500     05  TRW-MSTR-SCORE-REASONS.                                          
006600         10  TRW-MSTR-SCORE-REASONS-1 PIC X(100).                         
006700         10  TRW-MSTR-SCORE-REASONS-2 PIC X(100).                         
006800     05  FILLER                      PIC X(11).                           
