000100******************************************************************        
000200*    TRWINP  --  INCOMING TRIAL RECORD, ONE TOPIC'S FEED                  
000300*    THIS FILE IS DROPPED BY THE UPSTREAM EXTRACT JOB THAT PULLS          
000400*    A TOPIC'S CLINICALTRIALS.GOV SNAPSHOT.  THERE ARE TWO RECORD         
000500*    FORMATS - DETAIL AND TRAILER RECS.  OUT OF BALANCE                   
000600*    CONDITIONS SHOULD CAUSE THE JOB TO ABEND.                            
000700******************************************************************        
000800 01  TRW-INPUT-REC.                                                       
000900     05  TRW-INPUT-REC-TYPE          PIC X(01).                           
001000         88  TRW-DETAIL-REC          VALUE "D".                           
001100         88  TRW-TRAILER-REC         VALUE "T".                           
001200         88  TRW-VALID-INPUT-REC-TYPE                                     
001300                             VALUES ARE "D" "T".                          
001400     05  TRW-NCT-ID                  PIC X(11).                           
001500     05  TRW-BRIEF-TITLE             PIC X(80).                           
001600     05  TRW-OFFICIAL-TITLE          PIC X(120).                          
001700     05  TRW-ACRONYM                 PIC X(20).                           
001800     05  TRW-OVERALL-STATUS          PIC X(20).                           
001900     05  TRW-STUDY-TYPE              PIC X(16).                           
002000     05  TRW-PHASES                  PIC X(40).                           
002100     05  TRW-ENROLLMENT              PIC 9(07).                           
002200     05  TRW-SPONSOR-NAME            PIC X(60).                           
002300     05  TRW-SPONSOR-CLASS           PIC X(12).                           
002400     05  TRW-DMC-FLAG                PIC X(01).                           
002500         88  TRW-HAS-DMC             VALUE "Y".                           
002600     05  TRW-FDA-DRUG-FLAG           PIC X(01).                           
002700         88  TRW-FDA-REG-DRUG        VALUE "Y".                           
002800     05  TRW-FDA-DEVICE-FLAG         PIC X(01).                           
002900         88  TRW-FDA-REG-DEVICE      VALUE "Y".                           
003000     05  TRW-HAS-RESULTS             PIC X(01).                           
003100         88  TRW-RESULTS-POSTED      VALUE "Y".                           
003200     05  TRW-PRIMARY-COMPLETION-DATE PIC X(10).                           
003300     05  TRW-CONDITIONS              PIC X(120).                          
003400     05  TRW-INTERVENTIONS           PIC X(120).                          
003500     05  TRW-INTERVENTION-TYPES      PIC X(60).                           
003600     05  TRW-CONTACT-EMAIL           PIC X(50).                           
003700     05  FILLER                      PIC X(09).                           
003800                                                                          
003900******************************************************************        
004000*    TRAILER FORMAT - CARRIES THE FEED RECORD COUNT AND THE               
004100*    TOPIC NAME SO TRWSYNC CAN BALANCE THE RUN AT CLEAN-UP TIME.          
004200******************************************************************        
004300 01  TRW-INPUT-TRAILER REDEFINES TRW-INPUT-REC.                           
004400     05  FILLER                      PIC X(01).                           
004500     05  TRW-IN-RECORD-COUNT         PIC 9(09).                           
004600     05  FILLER                      PIC X(01).                           
004700     05  TRW-IN-TOPIC-NAME           PIC X(20).                           
004800     05  FILLER                      PIC X(729).                          
