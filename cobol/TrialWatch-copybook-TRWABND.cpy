000100******************************************************************        
000200*    TRWABND  --  STANDARD ABEND / SYSOUT TRACE RECORD                    
000300*    COPIED INTO EVERY TRIAL-WATCH BATCH PROGRAM SO A BLOWN               
000400*    BALANCE OR AN UNEXPECTED FILE STATUS ALWAYS LANDS THE SAME           
000500*    MESSAGE ON SYSOUT BEFORE THE FORCED DIVIDE-BY-ZERO ABEND.            
000600******************************************************************        
000700 01  ABEND-REC.                                                           
000800     05  PARA-NAME                   PIC X(32).                           
000900     05  ABEND-REASON                 PIC X(50).                          
001000     05  EXPECTED-VAL                 PIC X(12).                          
001100     05  ACTUAL-VAL                   PIC X(12).                          
001200     05  FILLER                       PIC X(04).                          
001300                                                                          
001400 77  ZERO-VAL                         PIC S9(4) COMP VALUE 0.             
001500 77  ONE-VAL                          PIC S9(4) COMP VALUE 1.             
