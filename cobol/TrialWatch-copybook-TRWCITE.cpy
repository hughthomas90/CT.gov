000100******************************************************************        
000200*    TRWCITE  --  PUBMED CITATION RECORDS, INCOMING AND STORED            
000300*    THE INCOMING FILE CARRIES A DETAIL/TRAILER PAIR JUST LIKE            
000400*    THE TRIAL FEED; THE MASTER IS KEYED VSAM, ONE ROW PER PAPER          
000500*    PER TRIAL.                                                           
000600******************************************************************        
000700 01  TRW-CITATION-IN-REC.                                                 
000800     05  TRW-CITIN-REC-TYPE          PIC X(01).                           
000900         88  TRW-CITIN-DETAIL        VALUE "D".                           
001000         88  TRW-CITIN-TRAILER       VALUE "T".                           
001100     05  TRW-CITIN-NCT-ID            PIC X(11).                           
001200     05  TRW-CITIN-PMID              PIC X(10).                           
001300     05  TRW-CITIN-TITLE             PIC X(80).                           
001400     05  TRW-CITIN-SOURCE            PIC X(40).                           
001500     05  TRW-CITIN-PUB-DATE          PIC X(12).                           
001600     05  TRW-CITIN-DOI                PIC X(40).                          
001700     05  FILLER                      PIC X(06).                           
001800                                                                          
001900 01  TRW-CITATION-IN-TRAILER REDEFINES TRW-CITATION-IN-REC.               
002000     05  FILLER                      PIC X(01).                           
002100     05  TRW-CITIN-RECORD-COUNT      PIC 9(09).                           
002200     05  FILLER                      PIC X(190).                          
002300                                                                          
002400******************************************************************        
002500*    STORED CITATION, KEYED BY NCT-ID + PMID ON TRWCITM                   
002600******************************************************************        
002700 01  TRW-CITATION-MSTR-REC.                                               
002800     05  TRW-CITM-KEY.                                                    
002900         10  TRW-CITM-NCT-ID         PIC X(11).                           
003000         10  TRW-CITM-PMID           PIC X(10).                           
003100     05  TRW-CITM-TITLE              PIC X(80).                           
003200     05  TRW-CITM-SOURCE             PIC X(40).                           
003300     05  TRW-CITM-PUB-DATE           PIC X(12).                           
003400     05  TRW-CITM-DOI                PIC X(40).                           
003500     05  FILLER                      PIC X(07).                           
