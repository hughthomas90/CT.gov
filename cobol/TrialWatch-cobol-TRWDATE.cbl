000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TRWDATE.                                                    
000400 AUTHOR. R B HOLLOWAY.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/11/88.                                                  
000700 DATE-COMPILED. 03/11/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*  TRWDATE  --  PARTIAL-DATE PARSER, CALLED SUBPROGRAM                    
001100*  TAKES THE PRIMARY-COMPLETION-DATE STRING OFF THE REGISTRY              
001200*  FEED (FULL DATE, YEAR-MONTH, OR YEAR ONLY) AND RETURNS A               
001300*  FULL YYYY-MM-DD PLUS A PRECISION LABEL THE SCORING SUBROUTINE          
001400*  CAN TRUST.  NO FILES - LINKAGE ONLY.                                   
001500******************************************************************        
001600*  CHANGE LOG                                                             
001700*  --------  ----  ----------  -------------------------------            
001800*  03/11/88  RBH   ORIGINAL    ORIGINAL PROGRAM, CARVED OUT OF            
001900*                              THE OLD INLINE DATE EDIT IN THE            
002000*                              TRIAL-SYNC DRIVER                          
002100*  09/14/91  RBH   CR-0447     MID-MONTH DEFAULT WAS FALLING ON   CR-0447 
002200*                              THE 1ST INSTEAD OF THE 15TH - FIX          
002300*  06/02/94  DWK   CR-0619     ADDED YEAR-ONLY (MID-YEAR) CASE    CR-0619 
002400*  11/20/98  PTV   Y2K-0103    YEAR2000 READINESS REVIEW - FIELD  Y2K-0103
002500*                              IS ALREADY 4-DIGIT CCYY, NO CHANGE         
002600*                              REQUIRED, SIGNED OFF PTV 11/20/98          
002700*  04/03/02  DWK   CR-0781     REJECT NON-NUMERIC COMPONENTS      CR-0781 
002800*                              CLEANLY INSTEAD OF FALLING THROUGH         
002900*  08/12/04  DWK   CR-0901     ALSO REJECT OUT-OF-RANGE MONTH/DAY CR-0901 
003000*                              COMPONENTS (E.G. MONTH 13) - BEFORE        
003100*                              THIS FIX A BAD MONTH PASSED THE            
003200*                              NUMERIC TEST AND CAME OUT THE OTHER        
003300*                              END AS A BOGUS DATE                        
003400******************************************************************        
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 INPUT-OUTPUT SECTION.                                                    
004100                                                                          
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400                                                                          
004500 WORKING-STORAGE SECTION.                                                 
004600 01  MISC-FIELDS.                                                         
004700     05  WS-DASH-COUNT           PIC 9(1) COMP.                           
004800     05  WS-YYYY-PART            PIC X(04).                               
004900     05  WS-YYYY-PART-N REDEFINES WS-YYYY-PART                            
005000                                 PIC 9(04).                               
005100     05  WS-MM-PART              PIC X(02).                               
005200     05  WS-MM-PART-N REDEFINES WS-MM-PART                                
005300                                 PIC 9(02).                               
005400     05  WS-DD-PART              PIC X(02).                               
005500     05  WS-DD-PART-N REDEFINES WS-DD-PART                                
005600                                 PIC 9(02).                               
005650     05  FILLER                  PIC X(01).                               
005700                                                                          
005800 LINKAGE SECTION.                                                         
005900 01  TRW-DATE-IN                 PIC X(10).                               
006000 01  TRW-DATE-OUT                PIC X(10).                               
006100 01  TRW-DATE-PRECISION          PIC X(05).                               
006200 01  TRW-DATE-VALID-SW           PIC X(01).                               
006300     88  TRW-DATE-VALID          VALUE "Y".                               
006400                                                                          
006500 PROCEDURE DIVISION USING TRW-DATE-IN, TRW-DATE-OUT,                      
006600          TRW-DATE-PRECISION, TRW-DATE-VALID-SW.                          
006700                                                                          
006800 000-PARSE-DATE.                                                          
006900     MOVE SPACES TO TRW-DATE-OUT, WS-YYYY-PART,                           
007000                     WS-MM-PART, WS-DD-PART.                              
007100     MOVE "NONE " TO TRW-DATE-PRECISION.                                  
007200     MOVE "N"     TO TRW-DATE-VALID-SW.                                   
007300                                                                          
007400     IF TRW-DATE-IN = SPACES                                              
007500         GO TO 000-EXIT.                                                  
007600                                                                          
007700     INSPECT TRW-DATE-IN TALLYING WS-DASH-COUNT FOR ALL "-".              
007800                                                                          
007900     UNSTRING TRW-DATE-IN DELIMITED BY "-"                                
008000         INTO WS-YYYY-PART, WS-MM-PART, WS-DD-PART.                       
008100                                                                          
008200     EVALUATE TRUE                                                        
008300         WHEN WS-DASH-COUNT = 0                                           
008400             PERFORM 100-BUILD-YEAR-ONLY                                  
008500         WHEN WS-DASH-COUNT = 1                                           
008600             PERFORM 200-BUILD-YEAR-MONTH                                 
008700         WHEN OTHER                                                       
008800             PERFORM 300-BUILD-FULL-DATE                                  
008900     END-EVALUATE.                                                        
009000 000-EXIT.                                                                
009100     EXIT.                                                                
009200                                                                          
009300 100-BUILD-YEAR-ONLY.                                                     
009400     IF WS-YYYY-PART NOT NUMERIC OR WS-YYYY-PART = SPACES                 
009500         GO TO 100-EXIT.                                                  
009600     MOVE WS-YYYY-PART    TO TRW-DATE-OUT (1:4).                          
009700     MOVE "-07-01"        TO TRW-DATE-OUT (5:6).                          
009800     MOVE "YEAR "         TO TRW-DATE-PRECISION.                          
009900     MOVE "Y"             TO TRW-DATE-VALID-SW.                           
010000 100-EXIT.                                                                
010100     EXIT.                                                                
010200                                                                          
010300 200-BUILD-YEAR-MONTH.                                                    
010400     IF WS-YYYY-PART NOT NUMERIC OR WS-MM-PART NOT NUMERIC                
010500         GO TO 200-EXIT.                                                  
010600     IF WS-MM-PART-N < 1 OR WS-MM-PART-N > 12                             
010700         GO TO 200-EXIT.                                                  
010800     MOVE WS-YYYY-PART    TO TRW-DATE-OUT (1:4).                          
010900     MOVE "-"             TO TRW-DATE-OUT (5:1).                          
011000     MOVE WS-MM-PART      TO TRW-DATE-OUT (6:2).                          
011100     MOVE "-15"           TO TRW-DATE-OUT (8:3).                          
011200     MOVE "MONTH"         TO TRW-DATE-PRECISION.                          
011300     MOVE "Y"             TO TRW-DATE-VALID-SW.                           
011400 200-EXIT.                                                                
011500     EXIT.                                                                
011600                                                                          
011700 300-BUILD-FULL-DATE.                                                     
011800     IF WS-YYYY-PART NOT NUMERIC OR WS-MM-PART NOT NUMERIC                
011900                       OR WS-DD-PART NOT NUMERIC                          
012000         GO TO 300-EXIT.                                                  
012100     IF WS-MM-PART-N < 1 OR WS-MM-PART-N > 12                             
012200         GO TO 300-EXIT.                                                  
012300     IF WS-DD-PART-N < 1 OR WS-DD-PART-N > 31                             
012400         GO TO 300-EXIT.                                                  
012500     MOVE WS-YYYY-PART    TO TRW-DATE-OUT (1:4).                          
012600     MOVE "-"             TO TRW-DATE-OUT (5:1).                          
012700     MOVE WS-MM-PART      TO TRW-DATE-OUT (6:2).                          
012800     MOVE "-"             TO TRW-DATE-OUT (8:1).                          
012900     MOVE WS-DD-PART      TO TRW-DATE-OUT (9:2).                          
013000     MOVE "DAY  "         TO TRW-DATE-PRECISION.                          
013100     MOVE "Y"             TO TRW-DATE-VALID-SW.                           
013200 300-EXIT.                                                                
013300     EXIT.                                                                
013400                                                                          
013500     GOBACK.                                                              
