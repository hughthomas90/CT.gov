000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TRWDIGS.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/02/89.                                                  
000700 DATE-COMPILED. 03/02/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*  TRWDIGS  --  DIGEST WRITER                                             
001100*  SELECTS THE ACTIONABLE TRIALS OFF THE TRIAL MASTER, FANS EACH          
001200*  ONE OUT UNDER EVERY TOPIC TAG IT CARRIES (UNTAGGED TRIALS FALL         
001300*  INTO A CATCH-ALL BUCKET), SORTS WITHIN TOPIC BY SCORE AND              
001400*  READOUT DATE, AND PRINTS A PAGE-HEADED DIGEST, 25 TRIALS MAX           
001500*  PER TOPIC.                                                             
001600******************************************************************        
001700*  CHANGE LOG                                                             
001800*  --------  ----  ----------  -------------------------------            
001900*  03/02/89  JS    ORIGINAL    ORIGINAL PROGRAM                           
002000*  08/17/91  JS    CR-0409     "(UNTAGGED)" BUCKET ADDED - UP TO  CR-0409 
002100*                              THEN UNTAGGED TRIALS WERE SILENTLY         
002200*                              DROPPED FROM THE DIGEST                    
002300*  02/04/95  RBH   CR-0648     25-TRIAL-PER-TOPIC CAP ADDED PER   CR-0648 
002400*                              REQUEST OF THE REVIEW COMMITTEE            
002500*  11/16/98  PTV   Y2K-0103    YEAR2000 READINESS REVIEW - REPORT Y2K-0103
002600*                              HEADER DATE IS DISPLAY-ONLY, NO            
002700*                              CHANGE REQUIRED, SIGNED OFF PTV            
002800*                              11/16/98                                   
002900*  07/30/01  DWK   CR-0762     SORT TIEBREAK ON READOUT DATE ADDEDCR-0762 
003000*                              SO TWO TRIALS WITH THE SAME SCORE          
003100*                              PRINT IN A STABLE ORDER                    
003200******************************************************************        
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-390.                                                
003700 OBJECT-COMPUTER. IBM-390.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS NEXT-PAGE.                                                    
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT TRW-CONTROL-FILE                                              
004400     ASSIGN TO UT-S-TRWPARM                                               
004500       ACCESS MODE IS SEQUENTIAL                                          
004600       FILE STATUS IS CFCODE.                                             
004700                                                                          
004800     SELECT TRW-DIGEST-SD-FILE                                            
004900     ASSIGN TO UT-S-TRWDGWK.                                              
005000                                                                          
005100     SELECT TRWDGRPT                                                      
005200     ASSIGN TO UT-S-TRWDGRPT                                              
005300       ORGANIZATION IS SEQUENTIAL.                                        
005400                                                                          
005500     SELECT SYSOUT                                                        
005600     ASSIGN TO UT-S-SYSOUT                                                
005700       ORGANIZATION IS SEQUENTIAL.                                        
005800                                                                          
005900     SELECT TRWMSTR                                                       
006000            ASSIGN       TO TRWMSTR                                       
006100            ORGANIZATION IS INDEXED                                       
006200            ACCESS MODE  IS DYNAMIC                                       
006300            RECORD KEY   IS TRWMSTR-FD-KEY                                
006400            FILE STATUS  IS TRWMSTR-STATUS.                               
006500                                                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800****** CONTROL FILE CARRIES JUST THE "P" PARAMETER RECORD - THE           
006900****** SAME CONTROL-RECORD LAYOUT TRWSYNC READS, BUT THIS PROGRAM         
007000****** HAS NO USE FOR THE "T" TOPIC-DETAIL RECORDS THAT FOLLOW IT.        
007100 FD  TRW-CONTROL-FILE                                                     
007200     RECORDING MODE IS F                                                  
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORD CONTAINS 208 CHARACTERS                                       
007500     BLOCK CONTAINS 0 RECORDS                                             
007600     DATA RECORD IS TRW-CONTROL-FILE-REC.                                 
007700 01  TRW-CONTROL-FILE-REC       PIC X(208).                               
007800                                                                          
007900 SD  TRW-DIGEST-SD-FILE                                                   
008000     RECORD CONTAINS 535 CHARACTERS                                       
008100     DATA RECORD IS TRW-DIGEST-SD-REC.                                    
008200 01  TRW-DIGEST-SD-REC.                                                   
008300     05  SORT-TOPIC-BUCKET       PIC X(21).                               
008400     05  SORT-TOTAL-SCORE        PIC 9(03).                               
008500     05  SORT-PC-DATE-SENTINEL   PIC X(10).                               
008600     05  SD-TOPIC-DISPLAY        PIC X(20).                               
008700     05  SD-NCT-ID                PIC X(11).                              
008800     05  SD-BRIEF-TITLE           PIC X(80).                              
008900     05  SD-PHASE-NORM            PIC X(12).                              
009000     05  SD-MODALITY              PIC X(18).                              
009100     05  SD-SPONSOR-NAME          PIC X(60).                              
009200     05  SD-OVERALL-STATUS        PIC X(20).                              
009300     05  SD-PC-DATE-PARSED        PIC X(10).                              
009400     05  SD-DAYS-TO-PC            PIC S9(05).                             
009500     05  SD-HAS-RESULTS           PIC X(01).                              
009600     05  SD-PUBMED-COUNT          PIC 9(04).                              
009700     05  SD-CONTACT-EMAIL         PIC X(50).                              
009800     05  SD-SCORE-REASONS-1       PIC X(100).                             
009900     05  SD-SCORE-REASONS-2       PIC X(100).                             
010000     05  FILLER                   PIC X(10).                              
010100                                                                          
010200 FD  TRWDGRPT                                                             
010300     RECORDING MODE IS F                                                  
010400     LABEL RECORDS ARE STANDARD                                           
010500     RECORD CONTAINS 132 CHARACTERS                                       
010600     BLOCK CONTAINS 0 RECORDS                                             
010700     DATA RECORD IS RPT-REC.                                              
010800 01  RPT-REC                     PIC X(132).                              
010900                                                                          
011000 FD  SYSOUT                                                               
011100     RECORDING MODE IS F                                                  
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 100 CHARACTERS                                       
011400     BLOCK CONTAINS 0 RECORDS                                             
011500     DATA RECORD IS SYSOUT-REC.                                           
011600 01  SYSOUT-REC                  PIC X(100).                              
011700                                                                          
011800 FD  TRWMSTR                                                              
011900     RECORD CONTAINS 1100 CHARACTERS                                      
012000     DATA RECORD IS TRWMSTR-FD-REC.                                       
012100 01  TRWMSTR-FD-REC.                                                      
012200     05  TRWMSTR-FD-KEY          PIC X(11).                               
012300     05  FILLER                  PIC X(1089).                             
012400                                                                          
012500 WORKING-STORAGE SECTION.                                                 
012600 01  FILE-STATUS-CODES.                                                   
012700     05  CFCODE                  PIC X(02).                               
012800         88  NO-MORE-CONTROL-RECS VALUE "10".                             
012900     05  TRWMSTR-STATUS          PIC X(02).                               
013000         88  TRWMSTR-FOUND       VALUE "00".                              
013100                                                                          
013200 01  WS-BROWSE-DONE-SW           PIC X(01) VALUE "N".                     
013300     88  BROWSE-IS-DONE          VALUE "Y".                               
013400 01  WS-SORT-DONE-SW             PIC X(01) VALUE "N".                     
013500     88  SORT-RETURN-IS-DONE     VALUE "Y".                               
013600 01  WS-FIRST-BUCKET-SW          PIC X(01) VALUE "Y".                     
013700     88  FIRST-BUCKET            VALUE "Y".                               
013800                                                                          
013900     COPY TRWTOPIC.                                                       
014000     COPY TRWMSTR.                                                        
014100                                                                          
014200 01  WS-HDR-REC.                                                          
014300     05  FILLER                  PIC X(01) VALUE SPACE.                   
014400     05  FILLER                  PIC X(40) VALUE                          
014500         "CLINICAL TRIAL WATCH - ACTIONABLE DIGEST".                      
014600     05  FILLER                  PIC X(10) VALUE SPACES.                  
014700     05  HDR-RUN-DATE-O          PIC X(08).                               
014800     05  FILLER                  PIC X(10) VALUE SPACES.                  
014900     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".          
015000     05  PAGE-NBR-O              PIC ZZ9.                                 
015100     05  FILLER                  PIC X(38) VALUE SPACES.                  
015200                                                                          
015300 01  WS-TOTAL-LINE.                                                       
015400     05  FILLER                  PIC X(01) VALUE SPACE.                   
015500     05  FILLER                  PIC X(25) VALUE                          
015600         "TOTAL ACTIONABLE TRIALS:".                                      
015700     05  TOTAL-ACTIONABLE-O      PIC ZZZ,ZZ9.                             
015800     05  FILLER                  PIC X(98) VALUE SPACES.                  
015900                                                                          
016000 01  WS-TOPIC-HDR-REC.                                                    
016100     05  FILLER                  PIC X(01) VALUE SPACE.                   
016200     05  FILLER                  PIC X(7)  VALUE "TOPIC: ".               
016300     05  TOPIC-HDR-NAME-O        PIC X(20).                               
016400     05  FILLER                  PIC X(103) VALUE SPACES.                 
016500                                                                          
016600 01  WS-BLANK-LINE.                                                       
016700     05  FILLER                  PIC X(132) VALUE SPACES.                 
016800                                                                          
016900 01  WS-TRIAL-LINE-1.                                                     
017000     05  FILLER                  PIC X(01) VALUE SPACE.                   
017100     05  TL1-NCT-ID-O            PIC X(11).                               
017200     05  FILLER                  PIC X(02) VALUE SPACES.                  
017300     05  TL1-BRIEF-TITLE-O       PIC X(80).                               
017400     05  FILLER                  PIC X(38) VALUE SPACES.                  
017500                                                                          
017600 01  WS-TRIAL-LINE-2.                                                     
017700     05  FILLER                  PIC X(03) VALUE SPACES.                  
017800     05  FILLER                  PIC X(7) VALUE "SCORE: ".                
017900     05  TL2-SCORE-O             PIC ZZ9.                                 
018000     05  FILLER                  PIC X(9) VALUE "  PHASE: ".              
018100     05  TL2-PHASE-O             PIC X(12).                               
018200     05  FILLER                  PIC X(11) VALUE "  MODALITY:".           
018300     05  TL2-MODALITY-O          PIC X(18).                               
018400     05  FILLER                  PIC X(60) VALUE SPACES.                  
018500                                                                          
018600 01  WS-TRIAL-LINE-3.                                                     
018700     05  FILLER                  PIC X(03) VALUE SPACES.                  
018800     05  FILLER                  PIC X(9) VALUE "SPONSOR: ".              
018900     05  TL3-SPONSOR-O           PIC X(60).                               
019000     05  FILLER                  PIC X(8)  VALUE "  STAT: ".              
019100     05  TL3-STATUS-O            PIC X(20).                               
019200     05  FILLER                  PIC X(29) VALUE SPACES.                  
019300                                                                          
019400 01  WS-TRIAL-LINE-4.                                                     
019500     05  FILLER                  PIC X(03) VALUE SPACES.                  
019600     05  FILLER                  PIC X(13) VALUE "PRIM COMPL: ".          
019700     05  TL4-PC-DATE-O           PIC X(10).                               
019800     05  FILLER                  PIC X(14) VALUE "  DAYS-OUT:".           
019900     05  TL4-DAYS-TO-PC-O        PIC ---99.                               
020000     05  FILLER                  PIC X(14) VALUE "  RESULTS:".            
020100     05  TL4-RESULTS-O           PIC X(03).                               
020200     05  FILLER                  PIC X(10) VALUE "  CITES: ".             
020300     05  TL4-PUBMED-CNT-O        PIC ZZZ9.                                
020400     05  FILLER                  PIC X(46) VALUE SPACES.                  
020500                                                                          
020600 01  WS-TRIAL-LINE-5.                                                     
020700     05  FILLER                  PIC X(03) VALUE SPACES.                  
020800     05  FILLER                  PIC X(9) VALUE "CONTACT: ".              
020900     05  TL5-CONTACT-O           PIC X(50).                               
021000     05  FILLER                  PIC X(70) VALUE SPACES.                  
021100                                                                          
021200 01  WS-TRIAL-LINE-6.                                                     
021300     05  FILLER                  PIC X(03) VALUE SPACES.                  
021400     05  FILLER                  PIC X(11) VALUE "STUDY URL: ".           
021500     05  TL6-URL-O               PIC X(60).                               
021600     05  FILLER                  PIC X(58) VALUE SPACES.                  
021700                                                                          
021800 01  WS-TRIAL-LINE-7.                                                     
021900     05  FILLER                  PIC X(03) VALUE SPACES.                  
022000     05  FILLER                  PIC X(13) VALUE "WHY FLAGGED: ".         
022100     05  TL7-WHY-FLAGGED-O       PIC X(116).                              
022200                                                                          
022300 01  WS-STUDY-URL-PREFIX         PIC X(34) VALUE                          
022400     "https://clinicaltrials.gov/study/".                                 
022500                                                                          
022600 01  WS-CURRENT-DATE             PIC 9(06).                               
022700 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                         
022800     05  WS-CD-YY                PIC 9(02).                               
022900     05  WS-CD-MM                PIC 9(02).                               
023000     05  WS-CD-DD                PIC 9(02).                               
023100                                                                          
023200 01  WS-TODAY                    PIC X(10).                               
023300 01  WS-WINDOW-DAYS              PIC 9(04).                               
023400 01  WS-RECENT-DAYS              PIC 9(04).                               
023500                                                                          
023600 01  COUNTERS-AND-ACCUMULATORS.                                           
023700     05  WS-TOTAL-ACTIONABLE     PIC S9(09) COMP.                         
023800     05  WS-TOPIC-LINE-COUNT     PIC 9(04) COMP.                          
023900     05  WS-LINES                PIC 9(04) COMP VALUE 99.                 
024000     05  WS-PAGES                PIC 9(04) COMP VALUE 1.                  
024100                                                                          
024200 01  HOLD-TOPIC-BUCKET           PIC X(21).                               
024300 01  WS-WHY-FLAGGED-PTR          PIC 9(03) COMP.                          
024400                                                                          
024500     COPY TRWABND.                                                        
024600                                                                          
024700 PROCEDURE DIVISION.                                                      
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024900     SORT TRW-DIGEST-SD-FILE                                              
025000         ASCENDING KEY SORT-TOPIC-BUCKET                                  
025100         DESCENDING KEY SORT-TOTAL-SCORE                                  
025200         ASCENDING KEY SORT-PC-DATE-SENTINEL                              
025300         INPUT PROCEDURE IS 500-SELECT-AND-EXPLODE THRU 500-EXIT          
025400         OUTPUT PROCEDURE IS 700-WRITE-DIGEST THRU 700-EXIT.              
025500     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
025600     MOVE ZERO TO RETURN-CODE.                                            
025700     GOBACK.                                                              
025800                                                                          
025900 000-HOUSEKEEPING.                                                        
026000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
026100     DISPLAY "******** BEGIN JOB TRWDIGS ********".                       
026200     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
026300                                                                          
026400     OPEN INPUT TRW-CONTROL-FILE.                                         
026500     READ TRW-CONTROL-FILE INTO TRW-PARM-REC                              
026600         AT END                                                           
026700             MOVE "** EMPTY CONTROL FILE" TO ABEND-REASON                 
026800             GO TO 1000-ABEND-RTN                                         
026900     END-READ.                                                            
027000     IF NOT TRW-PARM-RECORD                                               
027100         MOVE "** INVALID CONTROL RECORD - EXPECTED P"                    
027200                                   TO ABEND-REASON                        
027300         GO TO 1000-ABEND-RTN.                                            
027400     MOVE TRW-READOUT-WINDOW-DAYS        TO WS-WINDOW-DAYS.               
027500     MOVE TRW-RECENTLY-COMPLETED-DAYS    TO WS-RECENT-DAYS.               
027600     MOVE TRW-RUN-TODAY                  TO WS-TODAY.                     
027700     CLOSE TRW-CONTROL-FILE.                                              
027800                                                                          
027900     OPEN INPUT TRWMSTR.                                                  
028000     OPEN OUTPUT TRWDGRPT, SYSOUT.                                        
028100     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
028200 000-EXIT.                                                                
028300     EXIT.                                                                
028400                                                                          
028500******************************************************************        
028600*  500-SELECT-AND-EXPLODE - SORT INPUT PROCEDURE.  BROWSES THE            
028700*  WHOLE TRIAL MASTER, APPLIES THE ACTIONABLE-SELECTOR TEST, AND          
028800*  RELEASES ONE SORT RECORD PER TOPIC TAG THE TRIAL CARRIES (OR           
028900*  ONE "(UNTAGGED)" RECORD WHEN IT CARRIES NONE).                         
029000******************************************************************        
029100 500-SELECT-AND-EXPLODE.                                                  
029200     MOVE LOW-VALUES TO TRWMSTR-FD-KEY.                                   
029300     MOVE "N" TO WS-BROWSE-DONE-SW.                                       
029400     START TRWMSTR KEY IS NOT LESS THAN TRWMSTR-FD-KEY                    
029500         INVALID KEY                                                      
029600             MOVE "Y" TO WS-BROWSE-DONE-SW                                
029700     END-START.                                                           
029800     PERFORM 550-BROWSE-ONE-MASTER THRU 550-EXIT                          
029900         UNTIL BROWSE-IS-DONE.                                            
030000 500-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 550-BROWSE-ONE-MASTER.                                                   
030400     READ TRWMSTR NEXT RECORD INTO TRW-MASTER-REC                         
030500         AT END                                                           
030600             MOVE "Y" TO WS-BROWSE-DONE-SW                                
030700             GO TO 550-EXIT                                               
030800     END-READ.                                                            
030900     IF TRW-MSTR-DAYS-VALID                                               
031000        AND ((TRW-MSTR-DAYS-TO-PC >= 0                                    
031100              AND TRW-MSTR-DAYS-TO-PC <= WS-WINDOW-DAYS)                  
031200         OR  (TRW-MSTR-DAYS-TO-PC <= -1                                   
031300              AND TRW-MSTR-DAYS-TO-PC >= (0 - WS-RECENT-DAYS)))           
031400         ADD 1 TO WS-TOTAL-ACTIONABLE                                     
031500         PERFORM 560-EXPLODE-ONE-MASTER THRU 560-EXIT.                    
031600 550-EXIT.                                                                
031700     EXIT.                                                                
031800                                                                          
031900 560-EXPLODE-ONE-MASTER.                                                  
032000     IF TRW-MSTR-TOPIC-TAG-1 = SPACES                                     
032100        AND TRW-MSTR-TOPIC-TAG-2 = SPACES                                 
032200        AND TRW-MSTR-TOPIC-TAG-3 = SPACES                                 
032300         MOVE "(UNTAGGED)" TO SD-TOPIC-DISPLAY                            
032400         PERFORM 580-RELEASE-ONE-TAG THRU 580-EXIT                        
032500         GO TO 560-EXIT.                                                  
032600     IF TRW-MSTR-TOPIC-TAG-1 NOT = SPACES                                 
032700         MOVE TRW-MSTR-TOPIC-TAG-1 TO SD-TOPIC-DISPLAY                    
032800         PERFORM 580-RELEASE-ONE-TAG THRU 580-EXIT.                       
032900     IF TRW-MSTR-TOPIC-TAG-2 NOT = SPACES                                 
033000         MOVE TRW-MSTR-TOPIC-TAG-2 TO SD-TOPIC-DISPLAY                    
033100         PERFORM 580-RELEASE-ONE-TAG THRU 580-EXIT.                       
033200     IF TRW-MSTR-TOPIC-TAG-3 NOT = SPACES                                 
033300         MOVE TRW-MSTR-TOPIC-TAG-3 TO SD-TOPIC-DISPLAY                    
033400         PERFORM 580-RELEASE-ONE-TAG THRU 580-EXIT.                       
033500 560-EXIT.                                                                
033600     EXIT.                                                                
033700                                                                          
033800******************************************************************        
033900*  580-RELEASE-ONE-TAG - ONE PREFIX DIGIT FORCES "(UNTAGGED)" TO          
034000*  SORT AFTER EVERY REAL TOPIC NAME NO MATTER WHAT IT IS CALLED.          
034100******************************************************************        
034200 580-RELEASE-ONE-TAG.                                                     
034300     IF SD-TOPIC-DISPLAY = "(UNTAGGED)"                                   
034400         MOVE "9" TO SORT-TOPIC-BUCKET (1:1)                              
034500     ELSE                                                                 
034600         MOVE "1" TO SORT-TOPIC-BUCKET (1:1).                             
034700     MOVE SD-TOPIC-DISPLAY TO SORT-TOPIC-BUCKET (2:20).                   
034800     MOVE TRW-MSTR-TOTAL-SCORE TO SORT-TOTAL-SCORE.                       
034900     IF TRW-MSTR-PC-DATE-PARSED = SPACES                                  
035000         MOVE "9999-12-31" TO SORT-PC-DATE-SENTINEL                       
035100     ELSE                                                                 
035200         MOVE TRW-MSTR-PC-DATE-PARSED TO SORT-PC-DATE-SENTINEL.           
035300     MOVE TRW-MSTR-KEY            TO SD-NCT-ID.                           
035400     MOVE TRW-MSTR-BRIEF-TITLE    TO SD-BRIEF-TITLE.                      
035500     MOVE TRW-MSTR-PHASE-NORM     TO SD-PHASE-NORM.                       
035600     MOVE TRW-MSTR-MODALITY       TO SD-MODALITY.                         
035700     MOVE TRW-MSTR-SPONSOR-NAME   TO SD-SPONSOR-NAME.                     
035800     MOVE TRW-MSTR-OVERALL-STATUS TO SD-OVERALL-STATUS.                   
035900     MOVE TRW-MSTR-PC-DATE-PARSED TO SD-PC-DATE-PARSED.                   
036000     MOVE TRW-MSTR-DAYS-TO-PC     TO SD-DAYS-TO-PC.                       
036100     IF TRW-MSTR-RESULTS-POSTED                                           
036200         MOVE "YES" TO SD-HAS-RESULTS                                     
036300     ELSE                                                                 
036400         MOVE "NO " TO SD-HAS-RESULTS.                                    
036500     MOVE TRW-MSTR-PUBMED-COUNT      TO SD-PUBMED-COUNT.                  
036600     MOVE TRW-MSTR-CONTACT-EMAIL     TO SD-CONTACT-EMAIL.                 
036700     MOVE TRW-MSTR-SCORE-REASONS-1   TO SD-SCORE-REASONS-1.               
036800     MOVE TRW-MSTR-SCORE-REASONS-2   TO SD-SCORE-REASONS-2.               
036900     RELEASE TRW-DIGEST-SD-REC.                                           
037000 580-EXIT.                                                                
037100     EXIT.                                                                
037200                                                                          
037300******************************************************************        
037400*  700-WRITE-DIGEST - SORT OUTPUT PROCEDURE.  PAGE-HEADED REPORT,         
037500*  TOPIC CONTROL BREAK, 25-TRIAL-PER-TOPIC CAP.                           
037600******************************************************************        
037700 700-WRITE-DIGEST.                                                        
037800     PERFORM 710-WRITE-REPORT-HEADER THRU 710-EXIT.                       
037900     MOVE "N" TO WS-SORT-DONE-SW.                                         
038000     RETURN TRW-DIGEST-SD-FILE INTO TRW-DIGEST-SD-REC                     
038100         AT END                                                           
038200             MOVE "Y" TO WS-SORT-DONE-SW                                  
038300     END-RETURN.                                                          
038400     PERFORM 720-PROCESS-ONE-SORT-REC THRU 720-EXIT                       
038500         UNTIL SORT-RETURN-IS-DONE.                                       
038600 700-EXIT.                                                                
038700     EXIT.                                                                
038800                                                                          
038900 710-WRITE-REPORT-HEADER.                                                 
039000     MOVE "710-WRITE-REPORT-HEADER" TO PARA-NAME.                         
039100     MOVE SPACES TO HDR-RUN-DATE-O.                                       
039200     STRING WS-CD-MM DELIMITED BY SIZE                                    
039300            "/"      DELIMITED BY SIZE                                    
039400            WS-CD-DD DELIMITED BY SIZE                                    
039500            "/"      DELIMITED BY SIZE                                    
039600            WS-CD-YY DELIMITED BY SIZE                                    
039700            INTO HDR-RUN-DATE-O.                                          
039800     MOVE WS-PAGES TO PAGE-NBR-O.                                         
039900     WRITE RPT-REC FROM WS-HDR-REC                                        
040000         AFTER ADVANCING NEXT-PAGE.                                       
040100     ADD 1 TO WS-PAGES.                                                   
040200     MOVE WS-TOTAL-ACTIONABLE TO TOTAL-ACTIONABLE-O.                      
040300     WRITE RPT-REC FROM WS-TOTAL-LINE                                     
040400         AFTER ADVANCING 1.                                               
040500     WRITE RPT-REC FROM WS-BLANK-LINE                                     
040600         AFTER ADVANCING 1.                                               
040700     MOVE 4 TO WS-LINES.                                                  
040800 710-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 720-PROCESS-ONE-SORT-REC.                                                
041200     IF FIRST-BUCKET                                                      
041300         MOVE "N" TO WS-FIRST-BUCKET-SW                                   
041400         MOVE SORT-TOPIC-BUCKET TO HOLD-TOPIC-BUCKET                      
041500         PERFORM 730-TOPIC-BREAK THRU 730-EXIT                            
041600     ELSE                                                                 
041700         IF SORT-TOPIC-BUCKET NOT = HOLD-TOPIC-BUCKET                     
041800             MOVE SORT-TOPIC-BUCKET TO HOLD-TOPIC-BUCKET                  
041900             PERFORM 730-TOPIC-BREAK THRU 730-EXIT.                       
042000                                                                          
042100     IF WS-TOPIC-LINE-COUNT < 25                                          
042200         PERFORM 740-WRITE-TRIAL-BLOCK THRU 740-EXIT                      
042300         ADD 1 TO WS-TOPIC-LINE-COUNT.                                    
042400                                                                          
042500     RETURN TRW-DIGEST-SD-FILE INTO TRW-DIGEST-SD-REC                     
042600         AT END                                                           
042700             MOVE "Y" TO WS-SORT-DONE-SW                                  
042800     END-RETURN.                                                          
042900 720-EXIT.                                                                
043000     EXIT.                                                                
043100                                                                          
043200 730-TOPIC-BREAK.                                                         
043300     MOVE "730-TOPIC-BREAK" TO PARA-NAME.                                 
043400     MOVE ZERO TO WS-TOPIC-LINE-COUNT.                                    
043500     IF WS-LINES > 40                                                     
043600         PERFORM 790-PAGE-BREAK THRU 790-EXIT.                            
043700     MOVE SD-TOPIC-DISPLAY TO TOPIC-HDR-NAME-O.                           
043800     WRITE RPT-REC FROM WS-TOPIC-HDR-REC                                  
043900         AFTER ADVANCING 2.                                               
044000     WRITE RPT-REC FROM WS-BLANK-LINE                                     
044100         AFTER ADVANCING 1.                                               
044200     ADD 3 TO WS-LINES.                                                   
044300 730-EXIT.                                                                
044400     EXIT.                                                                
044500                                                                          
044600 740-WRITE-TRIAL-BLOCK.                                                   
044700     MOVE "740-WRITE-TRIAL-BLOCK" TO PARA-NAME.                           
044800     IF WS-LINES > 40                                                     
044900         PERFORM 790-PAGE-BREAK THRU 790-EXIT.                            
045000                                                                          
045100     MOVE SD-NCT-ID          TO TL1-NCT-ID-O.                             
045200     MOVE SD-BRIEF-TITLE     TO TL1-BRIEF-TITLE-O.                        
045300     WRITE RPT-REC FROM WS-TRIAL-LINE-1                                   
045400         AFTER ADVANCING 1.                                               
045500                                                                          
045600     MOVE SORT-TOTAL-SCORE    TO TL2-SCORE-O.                             
045700     MOVE SD-PHASE-NORM      TO TL2-PHASE-O.                              
045800     MOVE SD-MODALITY        TO TL2-MODALITY-O.                           
045900     WRITE RPT-REC FROM WS-TRIAL-LINE-2                                   
046000         AFTER ADVANCING 1.                                               
046100                                                                          
046200     MOVE SD-SPONSOR-NAME    TO TL3-SPONSOR-O.                            
046300     MOVE SD-OVERALL-STATUS  TO TL3-STATUS-O.                             
046400     WRITE RPT-REC FROM WS-TRIAL-LINE-3                                   
046500         AFTER ADVANCING 1.                                               
046600                                                                          
046700     MOVE SD-PC-DATE-PARSED  TO TL4-PC-DATE-O.                            
046800     MOVE SD-DAYS-TO-PC      TO TL4-DAYS-TO-PC-O.                         
046900     MOVE SD-HAS-RESULTS     TO TL4-RESULTS-O.                            
047000     MOVE SD-PUBMED-COUNT    TO TL4-PUBMED-CNT-O.                         
047100     WRITE RPT-REC FROM WS-TRIAL-LINE-4                                   
047200         AFTER ADVANCING 1.                                               
047300                                                                          
047400     MOVE SD-CONTACT-EMAIL   TO TL5-CONTACT-O.                            
047500     WRITE RPT-REC FROM WS-TRIAL-LINE-5                                   
047600         AFTER ADVANCING 1.                                               
047700                                                                          
047800     STRING WS-STUDY-URL-PREFIX DELIMITED BY SIZE                         
047900            SD-NCT-ID           DELIMITED BY SPACE                        
048000            INTO TL6-URL-O.                                               
048100     WRITE RPT-REC FROM WS-TRIAL-LINE-6                                   
048200         AFTER ADVANCING 1.                                               
048300                                                                          
048400     PERFORM 750-BUILD-WHY-FLAGGED THRU 750-EXIT.                         
048500     WRITE RPT-REC FROM WS-TRIAL-LINE-7                                   
048600         AFTER ADVANCING 1.                                               
048700     WRITE RPT-REC FROM WS-BLANK-LINE                                     
048800         AFTER ADVANCING 1.                                               
048900     ADD 8 TO WS-LINES.                                                   
049000 740-EXIT.                                                                
049100     EXIT.                                                                
049200                                                                          
049300******************************************************************        
049400*  750-BUILD-WHY-FLAGGED - FIRST 2 URGENCY REASONS THEN FIRST 2           
049500*  MAJOR REASONS, COMMA-JOINED.  TRWSCOR ALREADY PACKED THE TWO           
049600*  REASON STRINGS - WE JUST GLUE THEM TOGETHER HERE.                      
049700******************************************************************        
049800 750-BUILD-WHY-FLAGGED.                                                   
049900     MOVE SPACES TO TL7-WHY-FLAGGED-O.                                    
050000     MOVE 1 TO WS-WHY-FLAGGED-PTR.                                        
050100     IF SD-SCORE-REASONS-1 NOT = SPACES                                   
050200         STRING SD-SCORE-REASONS-1 DELIMITED BY "  "                      
050300             INTO TL7-WHY-FLAGGED-O                                       
050400             WITH POINTER WS-WHY-FLAGGED-PTR.                             
050500     IF SD-SCORE-REASONS-2 NOT = SPACES                                   
050600         IF WS-WHY-FLAGGED-PTR > 1                                        
050700             STRING ", " DELIMITED BY SIZE                                
050800                 INTO TL7-WHY-FLAGGED-O                                   
050900                 WITH POINTER WS-WHY-FLAGGED-PTR                          
051000         END-IF                                                           
051100         STRING SD-SCORE-REASONS-2 DELIMITED BY "  "                      
051200             INTO TL7-WHY-FLAGGED-O                                       
051300             WITH POINTER WS-WHY-FLAGGED-PTR.                             
051400 750-EXIT.                                                                
051500     EXIT.                                                                
051600                                                                          
051700 790-PAGE-BREAK.                                                          
051800     MOVE WS-PAGES TO PAGE-NBR-O.                                         
051900     WRITE RPT-REC FROM WS-HDR-REC                                        
052000         AFTER ADVANCING NEXT-PAGE.                                       
052100     ADD 1 TO WS-PAGES.                                                   
052200     WRITE RPT-REC FROM WS-BLANK-LINE                                     
052300         AFTER ADVANCING 1.                                               
052400     MOVE 2 TO WS-LINES.                                                  
052500 790-EXIT.                                                                
052600     EXIT.                                                                
052700                                                                          
052800 800-CLOSE-FILES.                                                         
052900     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
053000     CLOSE TRWMSTR, TRWDGRPT, SYSOUT.                                     
053100 800-EXIT.                                                                
053200     EXIT.                                                                
053300                                                                          
053400 900-CLEANUP.                                                             
053500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
053600     DISPLAY "** TOTAL ACTIONABLE TRIALS **".                             
053700     DISPLAY WS-TOTAL-ACTIONABLE.                                         
053800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
053900     DISPLAY "******** NORMAL END OF JOB TRWDIGS ********".               
054000 900-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                          
054300 1000-ABEND-RTN.                                                          
054400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
054500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
054600     DISPLAY "*** ABNORMAL END OF JOB-TRWDIGS ***" UPON CONSOLE.          
054700     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
