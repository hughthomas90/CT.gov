000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TRWSYNC.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 11/14/88.                                                  
000700 DATE-COMPILED. 11/14/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*  TRWSYNC  --  TOPIC SYNC DRIVER                                         
001100*  ONE RUN OF THIS JOB PROCESSES ONE EDITORIAL TOPIC'S INCOMING           
001200*  CLINICALTRIALS.GOV SNAPSHOT AGAINST THE SHARED TRIAL MASTER.           
001300*  EACH TRIAL IS NORMALIZED (PHASE, MODALITY, PARSED DATE), RE-           
001400*  SCORED (CALLING TRWSCOR), AND UPSERTED KEYED BY NCT-ID, WITH           
001500*  THE TOPIC NAME FOLDED INTO THE TRIAL'S TOPIC-TAG LIST.                 
001600******************************************************************        
001700*  CHANGE LOG                                                             
001800*  --------  ----  ----------  -------------------------------            
001900*  11/14/88  JS    ORIGINAL    ORIGINAL PROGRAM                           
002000*  04/09/90  JS    CR-0291     TOPIC TAGS NOW MERGE INTO 3 NAMED  CR-0291 
002100*                              SLOTS INSTEAD OF OVERWRITING -             
002200*                              SAME IDEA AS THE OLD DIAGNOSTIC-           
002300*                              CODE RECONCILIATION LOGIC                  
002400*  07/22/93  RBH   CR-0561     PULLED DATE PARSING OUT TO ITS OWN CR-0561 
002500*                              CALLED SUBPROGRAM (TRWDATE)                
002600*  01/30/97  DWK   CR-0701     PUBMED COUNT/LATEST DATE NOW       CR-0701 
002700*                              PRESERVED ACROSS RE-SYNC INSTEAD           
002800*                              OF BEING ZEROED EVERY RUN                  
002900*  11/09/98  PTV   Y2K-0103    YEAR2000 READINESS REVIEW - TRIAL  Y2K-0103
003000*                              MASTER DATES ARE ALL 4-DIGIT CCYY,         
003100*                              NO CHANGE REQUIRED, SIGNED OFF             
003200*                              PTV 11/09/98                               
003300*  06/18/02  DWK   CR-0815     BALANCE MISMATCH ON THE TRAILER    CR-0815 
003400*                              RECORD IS NOW A HARD ABEND, NOT            
003500*                              JUST A LOGGED WARNING                      
003600*  10/11/06  DWK   CR-0959     210-NORM-PHASE WAS TESTING         CR-0959 
003700*                              EARLY_PHASE1 AHEAD OF PHASE1, SO A         
003800*                              TRIAL CARRYING BOTH CODES                  
003900*                              NORMALIZED TO THE LOWER-PRIORITY           
004000*                              ONE - SWAPPED THE TWO TESTS SO             
004100*                              PHASE1 IS CHECKED FIRST, PER THE           
004200*                              PRIORITY ORDER IN THE PARAGRAPH'S          
004300*                              OWN HEADER COMMENT                         
004400******************************************************************        
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT TRW-TOPIC-FILE                                                
005300     ASSIGN TO UT-S-TRWTOPC                                               
005400       ORGANIZATION IS SEQUENTIAL                                         
005500       FILE STATUS IS TFCODE.                                             
005600                                                                          
005700     SELECT TRW-INPUT-FILE                                                
005800     ASSIGN TO UT-S-TRWINPT                                               
005900       ACCESS MODE IS SEQUENTIAL                                          
006000       FILE STATUS IS IFCODE.                                             
006100                                                                          
006200     SELECT TRWMSTR                                                       
006300            ASSIGN       TO TRWMSTR                                       
006400            ORGANIZATION IS INDEXED                                       
006500            ACCESS MODE  IS RANDOM                                        
006600            RECORD KEY   IS TRWMSTR-FD-KEY                                
006700            FILE STATUS  IS TRWMSTR-STATUS.                               
006800                                                                          
006900     SELECT SYSOUT                                                        
007000     ASSIGN TO UT-S-SYSOUT                                                
007100       ORGANIZATION IS SEQUENTIAL.                                        
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500******************************************************************        
007600*  TOPIC CONTROL CARD - ONE "P" PARAMETER RECORD FOLLOWED BY THIS         
007700*  RUN'S SINGLE "T" TOPIC-DETAIL RECORD.  SEE TRWTOPIC COPYBOOK.          
007800******************************************************************        
007900 FD  TRW-TOPIC-FILE                                                       
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 208 CHARACTERS                                       
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     DATA RECORD IS TRW-TOPIC-FILE-REC.                                   
008500 01  TRW-TOPIC-FILE-REC         PIC X(208).                               
008600                                                                          
008700******************************************************************        
008800*  INCOMING TRIAL SNAPSHOT FOR THIS TOPIC.  DETAIL RECS FOLLOWED          
008900*  BY ONE TRAILER.  OUT OF BALANCE CONDITIONS SHOULD CAUSE THE            
009000*  JOB TO ABEND.                                                          
009100******************************************************************        
009200 FD  TRW-INPUT-FILE                                                       
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORD CONTAINS 760 CHARACTERS                                       
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     DATA RECORD IS TRW-INPUT-FILE-REC.                                   
009800 01  TRW-INPUT-FILE-REC         PIC X(760).                               
009900                                                                          
010000 FD  TRWMSTR                                                              
010100     RECORD CONTAINS 1100 CHARACTERS                                      
010200     DATA RECORD IS TRWMSTR-FD-REC.                                       
010300 01  TRWMSTR-FD-REC.                                                      
010400     05  TRWMSTR-FD-KEY         PIC X(11).                                
010500     05  FILLER                 PIC X(1089).                              
010600                                                                          
010700 FD  SYSOUT                                                               
010800     RECORDING MODE IS F                                                  
010900     LABEL RECORDS ARE STANDARD                                           
011000     RECORD CONTAINS 100 CHARACTERS                                       
011100     BLOCK CONTAINS 0 RECORDS                                             
011200     DATA RECORD IS SYSOUT-REC.                                           
011300 01  SYSOUT-REC                 PIC X(100).                               
011400                                                                          
011500 WORKING-STORAGE SECTION.                                                 
011600 01  FILE-STATUS-CODES.                                                   
011700     05  TFCODE                 PIC X(02).                                
011800         88  NO-MORE-TOPIC-RECS VALUE "10".                               
011900     05  IFCODE                 PIC X(02).                                
012000         88  NO-MORE-TRW-INPUT  VALUE "10".                               
012100     05  TRWMSTR-STATUS         PIC X(02).                                
012200         88  TRWMSTR-FOUND      VALUE "00".                               
012300                                                                          
012400 01  MORE-INPUT-SW               PIC X(01) VALUE SPACE.                   
012500     88  NO-MORE-INPUT-RECS      VALUE "N".                               
012600     88  MORE-INPUT-RECS         VALUE " ".                               
012700                                                                          
012800 01  WS-TRAILER-REC.                                                      
012900     05  FILLER                 PIC X(01).                                
013000     05  WS-IN-RECORD-COUNT     PIC 9(09).                                
013100     05  FILLER                 PIC X(01).                                
013200     05  WS-IN-TOPIC-NAME       PIC X(20).                                
013300     05  FILLER                 PIC X(729).                               
013400 01  WS-TRAILER-SEEN-SW         PIC X(01) VALUE "N".                      
013500     88  TRAILER-WAS-SEEN       VALUE "Y".                                
013600                                                                          
013700** THE "P" AND "T" CONTROL RECORDS SHARE ONE REDEFINED BUFFER -           
013800** TRW-RUN-TODAY HAS TO BE SAVED OFF BEFORE THE "T" RECORD IS             
013900** READ OR IT GETS OVERLAID BY THE KEYWORD TABLE.                         
014000 01  WS-RUN-TODAY               PIC X(10).                                
014100                                                                          
014200** QSAM FILE                                                              
014300     COPY TRWINP.                                                         
014400** QSAM CONTROL CARD                                                      
014500     COPY TRWTOPIC.                                                       
014600** VSAM FILE - CURRENT/NEW COPY OF THE TRIAL BEING PROCESSED              
014700     COPY TRWMSTR.                                                        
014800** VSAM FILE - OLD COPY, READ BACK FOR PRESERVED FIELDS ONLY              
014900     COPY TRWMSTR REPLACING ==TRW-MASTER-REC== BY                         
015000                            ==TRW-OLD-MASTER-REC==,                       
015100                            ==TRW-MSTR-== BY ==TRW-OLD-==.                
015200                                                                          
015300 01  COUNTERS-AND-ACCUMULATORS.                                           
015400     05  WS-RECORDS-RECEIVED    PIC S9(09) COMP.                          
015500     05  WS-RECORDS-STORED      PIC S9(09) COMP.                          
015600                                                                          
015700 01  MISC-WS-FLDS.                                                        
015800     05  WS-PHASES-UP           PIC X(40).                                
015900     05  WS-FIRST-PHASE         PIC X(12).                                
016000     05  WS-ITYPES-UP           PIC X(60).                                
016100     05  WS-ITYPES-RAW          PIC X(60).                                
016200     05  WS-DATE-VALID-SW       PIC X(01).                                
016300     05  WS-DUP-SW              PIC X(01).                                
016400                                                                          
016500 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
016600     05  WS-MOD-TALLY           PIC 9(04) COMP.                           
016700     05  WS-MATCH-TALLY         PIC 9(04) COMP.                           
016800     05  WS-OUT-PTR             PIC 9(03) COMP.                           
016900     05  WS-TOK-IDX             PIC 9(02) COMP.                           
017000     05  WS-SEEN-IDX            PIC 9(02) COMP.                           
017100     05  WS-SEEN-CNT            PIC 9(02) COMP.                           
017200                                                                          
017300 01  WS-TOK-TABLE.                                                        
017400     05  WS-TOK OCCURS 5 TIMES  PIC X(12).                                
017500 01  WS-DEDUPE-SEEN-TBL.                                                  
017600     05  WS-SEEN OCCURS 5 TIMES PIC X(12).                                
017700                                                                          
017800     COPY TRWABND.                                                        
017900                                                                          
018000 PROCEDURE DIVISION.                                                      
018100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
018200     PERFORM 100-MAINLINE THRU 100-EXIT                                   
018300             UNTIL NO-MORE-INPUT-RECS OR TRW-TRAILER-REC.                 
018400     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
018500     MOVE ZERO TO RETURN-CODE.                                            
018600     GOBACK.                                                              
018700                                                                          
018800 000-HOUSEKEEPING.                                                        
018900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
019000     DISPLAY "******** BEGIN JOB TRWSYNC ********".                       
019100     OPEN INPUT  TRW-TOPIC-FILE.                                          
019200     OPEN INPUT  TRW-INPUT-FILE.                                          
019300     OPEN I-O    TRWMSTR.                                                 
019400     OPEN OUTPUT SYSOUT.                                                  
019500                                                                          
019600     READ TRW-TOPIC-FILE INTO TRW-PARM-REC                                
019700         AT END                                                           
019800             MOVE "** MISSING TOPIC PARM RECORD" TO ABEND-REASON          
019900             GO TO 1000-ABEND-RTN                                         
020000     END-READ.                                                            
020100     IF NOT TRW-PARM-RECORD                                               
020200         MOVE "** TOPIC FILE OUT OF SEQUENCE - NO PARM REC"               
020300                               TO ABEND-REASON                            
020400         GO TO 1000-ABEND-RTN.                                            
020500     MOVE TRW-RUN-TODAY TO WS-RUN-TODAY.                                  
020600                                                                          
020700     READ TRW-TOPIC-FILE INTO TRW-TOPIC-REC                               
020800         AT END                                                           
020900             MOVE "** MISSING TOPIC DETAIL RECORD"                        
021000                               TO ABEND-REASON                            
021100             GO TO 1000-ABEND-RTN                                         
021200     END-READ.                                                            
021300     IF NOT TRW-TOPIC-DETAIL                                              
021400         MOVE "** TOPIC FILE OUT OF SEQUENCE - NO DETAIL REC"             
021500                               TO ABEND-REASON                            
021600         GO TO 1000-ABEND-RTN.                                            
021700                                                                          
021800     READ TRW-INPUT-FILE INTO TRW-INPUT-REC                               
021900         AT END                                                           
022000             MOVE "N" TO MORE-INPUT-SW                                    
022100             GO TO 000-EXIT                                               
022200     END-READ.                                                            
022300                                                                          
022400     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
022500     ADD 1 TO WS-RECORDS-RECEIVED.                                        
022600 000-EXIT.                                                                
022700     EXIT.                                                                
022800                                                                          
022900 100-MAINLINE.                                                            
023000     MOVE "100-MAINLINE" TO PARA-NAME.                                    
023100     IF TRW-DETAIL-REC AND TRW-NCT-ID NOT = SPACES                        
023200         PERFORM 200-NORMALIZE-TRIAL THRU 200-EXIT                        
023300         PERFORM 300-LOOKUP-EXISTING THRU 300-EXIT                        
023400         PERFORM 350-SCORE-TRIAL THRU 350-EXIT                            
023500         PERFORM 400-UPSERT-MASTER THRU 400-EXIT                          
023600         ADD 1 TO WS-RECORDS-STORED                                       
023700     END-IF.                                                              
023800                                                                          
023900     READ TRW-INPUT-FILE INTO TRW-INPUT-REC                               
024000         AT END                                                           
024100             MOVE "N" TO MORE-INPUT-SW                                    
024200             GO TO 100-EXIT                                               
024300     END-READ.                                                            
024400                                                                          
024500     IF MORE-INPUT-RECS                                                   
024600         ADD 1 TO WS-RECORDS-RECEIVED.                                    
024700                                                                          
024800     IF TRW-TRAILER-REC                                                   
024900         MOVE TRW-INPUT-REC TO WS-TRAILER-REC                             
025000         MOVE "Y" TO WS-TRAILER-SEEN-SW.                                  
025100 100-EXIT.                                                                
025200     EXIT.                                                                
025300                                                                          
025400******************************************************************        
025500*  200-NORMALIZE-TRIAL - BUSINESS RULES PHASE-NORMALIZER AND              
025600*  MODALITY-INFERENCE, INTERVENTION-TYPE DEDUPE, AND THE PARTIAL-         
025700*  DATE PARSE (VIA TRWDATE).  205 CARRIES OVER THE PLAIN FIELDS.          
025800******************************************************************        
025900 200-NORMALIZE-TRIAL.                                                     
026000     PERFORM 205-MOVE-INPUT-TO-MASTER THRU 205-EXIT.                      
026100     PERFORM 210-NORM-PHASE THRU 210-EXIT.                                
026200     PERFORM 220-INFER-MODALITY THRU 220-EXIT.                            
026300     PERFORM 230-DEDUPE-INTRV-TYPES THRU 230-EXIT.                        
026400     PERFORM 240-PARSE-PC-DATE THRU 240-EXIT.                             
026500 200-EXIT.                                                                
026600     EXIT.                                                                
026700                                                                          
026800 205-MOVE-INPUT-TO-MASTER.                                                
026900     MOVE TRW-NCT-ID             TO TRW-MSTR-KEY.                         
027000     MOVE TRW-BRIEF-TITLE        TO TRW-MSTR-BRIEF-TITLE.                 
027100     MOVE TRW-OFFICIAL-TITLE     TO TRW-MSTR-OFFICIAL-TITLE.              
027200     MOVE TRW-ACRONYM            TO TRW-MSTR-ACRONYM.                     
027300     MOVE TRW-OVERALL-STATUS     TO TRW-MSTR-OVERALL-STATUS.              
027400     MOVE TRW-STUDY-TYPE         TO TRW-MSTR-STUDY-TYPE.                  
027500     MOVE TRW-PHASES             TO TRW-MSTR-PHASES.                      
027600     MOVE TRW-ENROLLMENT         TO TRW-MSTR-ENROLLMENT.                  
027700     MOVE TRW-SPONSOR-NAME       TO TRW-MSTR-SPONSOR-NAME.                
027800     MOVE TRW-SPONSOR-CLASS      TO TRW-MSTR-SPONSOR-CLASS.               
027900     MOVE TRW-DMC-FLAG           TO TRW-MSTR-DMC-FLAG.                    
028000     MOVE TRW-FDA-DRUG-FLAG      TO TRW-MSTR-FDA-DRUG-FLAG.               
028100     MOVE TRW-FDA-DEVICE-FLAG    TO TRW-MSTR-FDA-DEVICE-FLAG.             
028200     MOVE TRW-HAS-RESULTS        TO TRW-MSTR-HAS-RESULTS.                 
028300     MOVE TRW-PRIMARY-COMPLETION-DATE TO TRW-MSTR-PC-DATE-RAW.            
028400     MOVE TRW-CONDITIONS         TO TRW-MSTR-CONDITIONS.                  
028500     MOVE TRW-INTERVENTIONS      TO TRW-MSTR-INTERVENTIONS.               
028600     MOVE TRW-CONTACT-EMAIL      TO TRW-MSTR-CONTACT-EMAIL.               
028700 205-EXIT.                                                                
028800     EXIT.                                                                
028900                                                                          
029000******************************************************************        
029100*  210-NORM-PHASE - BUSINESS RULE PHASE-NORMALIZER - PRIORITY             
029200*  PHASE4 > PHASE3 > PHASE2 > PHASE1 > EARLY_PHASE1, SUBSTRING            
029300*  SEARCH OVER THE WHOLE PHASES FIELD, ELSE FIRST TOKEN VERBATIM.         
029400******************************************************************        
029500 210-NORM-PHASE.                                                          
029600     MOVE TRW-PHASES TO WS-PHASES-UP.                                     
029700     INSPECT WS-PHASES-UP CONVERTING                                      
029800         "abcdefghijklmnopqrstuvwxyz" TO                                  
029900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
030000     IF WS-PHASES-UP = SPACES                                             
030100         MOVE "UNKNOWN" TO TRW-MSTR-PHASE-NORM                            
030200         GO TO 210-EXIT.                                                  
030300                                                                          
030400     MOVE ZERO TO WS-MATCH-TALLY.                                         
030500     INSPECT WS-PHASES-UP TALLYING WS-MATCH-TALLY FOR ALL                 
030600         "PHASE4".                                                        
030700     IF WS-MATCH-TALLY > 0                                                
030800         MOVE "PHASE4" TO TRW-MSTR-PHASE-NORM                             
030900         GO TO 210-EXIT.                                                  
031000                                                                          
031100     MOVE ZERO TO WS-MATCH-TALLY.                                         
031200     INSPECT WS-PHASES-UP TALLYING WS-MATCH-TALLY FOR ALL                 
031300         "PHASE3".                                                        
031400     IF WS-MATCH-TALLY > 0                                                
031500         MOVE "PHASE3" TO TRW-MSTR-PHASE-NORM                             
031600         GO TO 210-EXIT.                                                  
031700                                                                          
031800     MOVE ZERO TO WS-MATCH-TALLY.                                         
031900     INSPECT WS-PHASES-UP TALLYING WS-MATCH-TALLY FOR ALL                 
032000         "PHASE2".                                                        
032100     IF WS-MATCH-TALLY > 0                                                
032200         MOVE "PHASE2" TO TRW-MSTR-PHASE-NORM                             
032300         GO TO 210-EXIT.                                                  
032400                                                                          
032500     MOVE ZERO TO WS-MATCH-TALLY.                                         
032600     INSPECT WS-PHASES-UP TALLYING WS-MATCH-TALLY FOR ALL                 
032700         "PHASE1".                                                        
032800     IF WS-MATCH-TALLY > 0                                                
032900         MOVE "PHASE1" TO TRW-MSTR-PHASE-NORM                             
033000         GO TO 210-EXIT.                                                  
033100                                                                          
033200     MOVE ZERO TO WS-MATCH-TALLY.                                         
033300     INSPECT WS-PHASES-UP TALLYING WS-MATCH-TALLY FOR ALL                 
033400         "EARLY_PHASE1".                                                  
033500     IF WS-MATCH-TALLY > 0                                                
033600         MOVE "EARLY_PHASE1" TO TRW-MSTR-PHASE-NORM                       
033700         GO TO 210-EXIT.                                                  
033800                                                                          
033900     UNSTRING WS-PHASES-UP DELIMITED BY "/" OR ";" OR SPACE               
034000         INTO WS-FIRST-PHASE.                                             
034100     MOVE WS-FIRST-PHASE TO TRW-MSTR-PHASE-NORM.                          
034200 210-EXIT.                                                                
034300     EXIT.                                                                
034400                                                                          
034500******************************************************************        
034600*  220-INFER-MODALITY - BUSINESS RULE MODALITY-INFERENCE - FIRST          
034700*  MATCH WINS AGAINST THE UPPERCASED INTERVENTION-TYPES FIELD.            
034800******************************************************************        
034900 220-INFER-MODALITY.                                                      
035000     MOVE TRW-INTERVENTION-TYPES TO WS-ITYPES-UP.                         
035100     INSPECT WS-ITYPES-UP CONVERTING                                      
035200         "abcdefghijklmnopqrstuvwxyz" TO                                  
035300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
035400                                                                          
035500     MOVE ZERO TO WS-MOD-TALLY.                                           
035600     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL "DRUG".           
035700     IF WS-MOD-TALLY > 0                                                  
035800         MOVE "drug/biologic" TO TRW-MSTR-MODALITY                        
035900         GO TO 220-EXIT.                                                  
036000                                                                          
036100     MOVE ZERO TO WS-MOD-TALLY.                                           
036200     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
036300         "BIOLOGICAL".                                                    
036400     IF WS-MOD-TALLY > 0                                                  
036500         MOVE "drug/biologic" TO TRW-MSTR-MODALITY                        
036600         GO TO 220-EXIT.                                                  
036700                                                                          
036800     MOVE ZERO TO WS-MOD-TALLY.                                           
036900     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
037000         "GENETIC".                                                       
037100     IF WS-MOD-TALLY > 0                                                  
037200         MOVE "drug/biologic" TO TRW-MSTR-MODALITY                        
037300         GO TO 220-EXIT.                                                  
037400                                                                          
037500     MOVE ZERO TO WS-MOD-TALLY.                                           
037600     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
037700         "GENE_TRANSFER".                                                 
037800     IF WS-MOD-TALLY > 0                                                  
037900         MOVE "drug/biologic" TO TRW-MSTR-MODALITY                        
038000         GO TO 220-EXIT.                                                  
038100                                                                          
038200     MOVE ZERO TO WS-MOD-TALLY.                                           
038300     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
038400         "CELL_THERAPY".                                                  
038500     IF WS-MOD-TALLY > 0                                                  
038600         MOVE "drug/biologic" TO TRW-MSTR-MODALITY                        
038700         GO TO 220-EXIT.                                                  
038800                                                                          
038900     MOVE ZERO TO WS-MOD-TALLY.                                           
039000     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
039100         "DEVICE".                                                        
039200     IF WS-MOD-TALLY > 0                                                  
039300         MOVE "device" TO TRW-MSTR-MODALITY                               
039400         GO TO 220-EXIT.                                                  
039500                                                                          
039600     MOVE ZERO TO WS-MOD-TALLY.                                           
039700     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
039800         "PROCEDURE".                                                     
039900     IF WS-MOD-TALLY > 0                                                  
040000         MOVE "procedure/surgery" TO TRW-MSTR-MODALITY                    
040100         GO TO 220-EXIT.                                                  
040200                                                                          
040300     MOVE ZERO TO WS-MOD-TALLY.                                           
040400     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
040500         "SURGERY".                                                       
040600     IF WS-MOD-TALLY > 0                                                  
040700         MOVE "procedure/surgery" TO TRW-MSTR-MODALITY                    
040800         GO TO 220-EXIT.                                                  
040900                                                                          
041000     MOVE ZERO TO WS-MOD-TALLY.                                           
041100     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
041200         "RADIATION".                                                     
041300     IF WS-MOD-TALLY > 0                                                  
041400         MOVE "radiation" TO TRW-MSTR-MODALITY                            
041500         GO TO 220-EXIT.                                                  
041600                                                                          
041700     MOVE ZERO TO WS-MOD-TALLY.                                           
041800     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
041900         "DIAGNOSTIC_TEST".                                               
042000     IF WS-MOD-TALLY > 0                                                  
042100         MOVE "diagnostic" TO TRW-MSTR-MODALITY                           
042200         GO TO 220-EXIT.                                                  
042300                                                                          
042400     MOVE ZERO TO WS-MOD-TALLY.                                           
042500     INSPECT WS-ITYPES-UP TALLYING WS-MOD-TALLY FOR ALL                   
042600         "BEHAVIORAL".                                                    
042700     IF WS-MOD-TALLY > 0                                                  
042800         MOVE "behavioral" TO TRW-MSTR-MODALITY                           
042900         GO TO 220-EXIT.                                                  
043000                                                                          
043100     MOVE "other" TO TRW-MSTR-MODALITY.                                   
043200 220-EXIT.                                                                
043300     EXIT.                                                                
043400                                                                          
043500******************************************************************        
043600*  230-DEDUPE-INTRV-TYPES - BREAKS THE SLASH-DELIMITED LIST INTO          
043700*  UP TO 5 TOKENS AND REBUILDS IT WITHOUT REPEATS, ORDER KEPT.            
043800******************************************************************        
043900 230-DEDUPE-INTRV-TYPES.                                                  
044000     MOVE TRW-INTERVENTION-TYPES TO WS-ITYPES-RAW.                        
044100     MOVE SPACES TO WS-TOK-TABLE, WS-DEDUPE-SEEN-TBL,                     
044200                     TRW-MSTR-INTERVENTION-TYPES.                         
044300     MOVE ZERO TO WS-SEEN-CNT.                                            
044400     MOVE 1 TO WS-OUT-PTR.                                                
044500     UNSTRING WS-ITYPES-RAW DELIMITED BY "/"                              
044600         INTO WS-TOK (1) WS-TOK (2) WS-TOK (3)                            
044700              WS-TOK (4) WS-TOK (5).                                      
044800     PERFORM 235-DEDUPE-ONE-TOKEN THRU 235-EXIT                           
044900         VARYING WS-TOK-IDX FROM 1 BY 1                                   
045000         UNTIL WS-TOK-IDX > 5.                                            
045100 230-EXIT.                                                                
045200     EXIT.                                                                
045300                                                                          
045400 235-DEDUPE-ONE-TOKEN.                                                    
045500     IF WS-TOK (WS-TOK-IDX) = SPACES                                      
045600         GO TO 235-EXIT.                                                  
045700     MOVE "N" TO WS-DUP-SW.                                               
045800     PERFORM 237-CHECK-SEEN THRU 237-EXIT                                 
045900         VARYING WS-SEEN-IDX FROM 1 BY 1                                  
046000         UNTIL WS-SEEN-IDX > WS-SEEN-CNT.                                 
046100     IF WS-DUP-SW = "Y"                                                   
046200         GO TO 235-EXIT.                                                  
046300     ADD 1 TO WS-SEEN-CNT.                                                
046400     MOVE WS-TOK (WS-TOK-IDX) TO WS-SEEN (WS-SEEN-CNT).                   
046500     IF WS-OUT-PTR > 1                                                    
046600         STRING "/" DELIMITED BY SIZE                                     
046700             INTO TRW-MSTR-INTERVENTION-TYPES                             
046800             WITH POINTER WS-OUT-PTR                                      
046900     END-IF.                                                              
047000     STRING WS-TOK (WS-TOK-IDX) DELIMITED BY SPACE                        
047100         INTO TRW-MSTR-INTERVENTION-TYPES                                 
047200         WITH POINTER WS-OUT-PTR.                                         
047300 235-EXIT.                                                                
047400     EXIT.                                                                
047500                                                                          
047600 237-CHECK-SEEN.                                                          
047700     IF WS-SEEN (WS-SEEN-IDX) = WS-TOK (WS-TOK-IDX)                       
047800         MOVE "Y" TO WS-DUP-SW.                                           
047900 237-EXIT.                                                                
048000     EXIT.                                                                
048100                                                                          
048200******************************************************************        
048300*  240-PARSE-PC-DATE - BUSINESS RULE DATE-PARSER, VIA TRWDATE.            
048400******************************************************************        
048500 240-PARSE-PC-DATE.                                                       
048600     CALL "TRWDATE" USING TRW-PRIMARY-COMPLETION-DATE,                    
048700                          TRW-MSTR-PC-DATE-PARSED,                        
048800                          TRW-MSTR-PC-DATE-PRECISION,                     
048900                          WS-DATE-VALID-SW.                               
049000 240-EXIT.                                                                
049100     EXIT.                                                                
049200                                                                          
049300******************************************************************        
049400*  300-LOOKUP-EXISTING - PRESERVES PUBMED-COUNT, PUBMED-LATEST-           
049500*  DATE AND THE TOPIC-TAG SLOTS ACROSS A RE-SYNC.                         
049600******************************************************************        
049700 300-LOOKUP-EXISTING.                                                     
049800     MOVE ZERO TO TRW-OLD-PUBMED-COUNT.                                   
049900     MOVE SPACES TO TRW-OLD-PUBMED-LATEST-DATE,                           
050000                    TRW-OLD-TOPIC-TAG-1,                                  
050100                    TRW-OLD-TOPIC-TAG-2,                                  
050200                    TRW-OLD-TOPIC-TAG-3.                                  
050300     MOVE TRW-NCT-ID TO TRWMSTR-FD-KEY.                                   
050400     READ TRWMSTR INTO TRW-OLD-MASTER-REC                                 
050500         INVALID KEY                                                      
050600             CONTINUE                                                     
050700         NOT INVALID KEY                                                  
050800             CONTINUE                                                     
050900     END-READ.                                                            
051000     MOVE TRW-OLD-PUBMED-COUNT TO TRW-MSTR-PUBMED-COUNT.                  
051100     MOVE TRW-OLD-PUBMED-LATEST-DATE                                      
051200                           TO TRW-MSTR-PUBMED-LATEST-DATE.                
051300 300-EXIT.                                                                
051400     EXIT.                                                                
051500                                                                          
051600******************************************************************        
051700*  350-SCORE-TRIAL - CALLS TRWSCOR WITH TODAY'S DATE AND THIS             
051800*  TOPIC'S KEYWORD TABLE.                                                 
051900******************************************************************        
052000 350-SCORE-TRIAL.                                                         
052100     CALL "TRWSCOR" USING TRW-MASTER-REC, WS-RUN-TODAY,                   
052200                          TRW-TOPIC-REC.                                  
052300 350-EXIT.                                                                
052400     EXIT.                                                                
052500                                                                          
052600******************************************************************        
052700*  400-UPSERT-MASTER / 410-MERGE-TOPIC-TAGS - BUSINESS RULE               
052800*  UPSERT / TOPIC-TAG MERGE.  TAG SLOTS WORK JUST LIKE THE OLD            
052900*  3-SLOT DIAGNOSTIC-CODE RECONCILIATION - FIRST EMPTY SLOT WINS.         
053000******************************************************************        
053100 400-UPSERT-MASTER.                                                       
053200     MOVE "400-UPSERT-MASTER" TO PARA-NAME.                               
053300     PERFORM 410-MERGE-TOPIC-TAGS THRU 410-EXIT.                          
053400     MOVE TRW-MSTR-KEY TO TRWMSTR-FD-KEY.                                 
053500     REWRITE TRWMSTR-FD-REC FROM TRW-MASTER-REC                           
053600         INVALID KEY                                                      
053700             PERFORM 420-WRITE-NEW-MASTER THRU 420-EXIT                   
053800     END-REWRITE.                                                         
053900 400-EXIT.                                                                
054000     EXIT.                                                                
054100                                                                          
054200 410-MERGE-TOPIC-TAGS.                                                    
054300     MOVE TRW-OLD-TOPIC-TAG-1 TO TRW-MSTR-TOPIC-TAG-1.                    
054400     MOVE TRW-OLD-TOPIC-TAG-2 TO TRW-MSTR-TOPIC-TAG-2.                    
054500     MOVE TRW-OLD-TOPIC-TAG-3 TO TRW-MSTR-TOPIC-TAG-3.                    
054600                                                                          
054700     IF TRW-TOPIC-NAME = TRW-MSTR-TOPIC-TAG-1                             
054800         OR TRW-TOPIC-NAME = TRW-MSTR-TOPIC-TAG-2                         
054900         OR TRW-TOPIC-NAME = TRW-MSTR-TOPIC-TAG-3                         
055000         GO TO 410-EXIT.                                                  
055100                                                                          
055200     IF TRW-MSTR-TOPIC-TAG-1 = SPACES                                     
055300         MOVE TRW-TOPIC-NAME TO TRW-MSTR-TOPIC-TAG-1                      
055400         GO TO 410-EXIT.                                                  
055500                                                                          
055600     IF TRW-MSTR-TOPIC-TAG-2 = SPACES                                     
055700         MOVE TRW-TOPIC-NAME TO TRW-MSTR-TOPIC-TAG-2                      
055800         GO TO 410-EXIT.                                                  
055900                                                                          
056000     IF TRW-MSTR-TOPIC-TAG-3 = SPACES                                     
056100         MOVE TRW-TOPIC-NAME TO TRW-MSTR-TOPIC-TAG-3                      
056200         GO TO 410-EXIT.                                                  
056300 410-EXIT.                                                                
056400     EXIT.                                                                
056500                                                                          
056600 420-WRITE-NEW-MASTER.                                                    
056700     MOVE "420-WRITE-NEW-MASTER" TO PARA-NAME.                            
056800     WRITE TRWMSTR-FD-REC FROM TRW-MASTER-REC                             
056900         INVALID KEY                                                      
057000             MOVE "** PROBLEM WRITING TRWMSTR" TO ABEND-REASON            
057100             MOVE TRWMSTR-STATUS TO EXPECTED-VAL                          
057200             MOVE TRW-MSTR-KEY TO ACTUAL-VAL IN ABEND-REC                 
057300             GO TO 1000-ABEND-RTN                                         
057400     END-WRITE.                                                           
057500 420-EXIT.                                                                
057600     EXIT.                                                                
057700                                                                          
057800 700-CLOSE-FILES.                                                         
057900     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
058000     CLOSE TRW-TOPIC-FILE, TRW-INPUT-FILE, TRWMSTR, SYSOUT.               
058100 700-EXIT.                                                                
058200     EXIT.                                                                
058300                                                                          
058400 900-CLEANUP.                                                             
058500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
058600     IF NOT TRAILER-WAS-SEEN                                              
058700         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON          
058800         GO TO 1000-ABEND-RTN.                                            
058900                                                                          
059000     IF WS-RECORDS-RECEIVED NOT EQUAL TO WS-IN-RECORD-COUNT               
059100         MOVE "** INVALID FILE - RECORD COUNT OUT OF BALANCE"             
059200                               TO ABEND-REASON                            
059300         MOVE WS-IN-RECORD-COUNT TO EXPECTED-VAL                          
059400         MOVE WS-RECORDS-RECEIVED TO ACTUAL-VAL IN ABEND-REC              
059500         GO TO 1000-ABEND-RTN.                                            
059600                                                                          
059700     DISPLAY "** TOPIC **".                                               
059800     DISPLAY TRW-TOPIC-NAME.                                              
059900     DISPLAY "** TRIAL RECORDS RECEIVED **".                              
060000     DISPLAY WS-RECORDS-RECEIVED.                                         
060100     DISPLAY "** TRIAL RECORDS STORED **".                                
060200     DISPLAY WS-RECORDS-STORED.                                           
060300                                                                          
060400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
060500     DISPLAY "******** NORMAL END OF JOB TRWSYNC ********".               
060600 900-EXIT.                                                                
060700     EXIT.                                                                
060800                                                                          
060900 1000-ABEND-RTN.                                                          
061000     WRITE SYSOUT-REC FROM ABEND-REC.                                     
061100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
061200     DISPLAY "*** ABNORMAL END OF JOB-TRWSYNC ***" UPON CONSOLE.          
061300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
