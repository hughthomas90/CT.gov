000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TRWLINK.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 02/06/89.                                                  
000700 DATE-COMPILED. 02/06/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*  TRWLINK  --  PUBMED LINKER                                             
001100*  SELECTS THE ACTIONABLE TRIALS OFF THE TRIAL MASTER FIRST - SAME        
001200*  WINDOW TEST TRWDIGS USES - ORDERED BY TOTAL SCORE HIGH TO LOW          
001300*  AND CAPPED AT WS-LINK-LIMIT TRIALS, BEFORE EVER TOUCHING THE           
001400*  CITATION FEED.  THE INCOMING CITATION FEED IS SORTED BY NCT-ID         
001500*  UPSTREAM. EACH CITATION FOR A SELECTED TRIAL IS UPSERTED ONTO          
001600*  THE CITATION MASTER (TRWCITM), KEYED NCT-ID + PMID; CITATIONS          
001700*  FOR A TRIAL THAT DID NOT MAKE THE CUT ARE SKIPPED OUTRIGHT.            
001800*  WHEN A SELECTED TRIAL'S GROUP OF CITATIONS ENDS, THE CITATION          
001900*  MASTER IS BROWSED BACK (START + READ NEXT, NOT JUST THE CURRENT        
002000*  BATCH) TO ROLL UP THE PAPER COUNT AND THE MOST RECENT                  
002100*  PUBLICATION DATE ONTO THE TRIAL MASTER RECORD.                         
002200******************************************************************        
002300*  CHANGE LOG                                                             
002400*  --------  ----  ----------  -------------------------------            
002500*  02/06/89  JS    ORIGINAL    ORIGINAL PROGRAM                           
002600*  10/11/92  JS    CR-0533     CITATIONS WITH A BLANK PMID ARE    CR-0533 
002700*                              NOW SKIPPED INSTEAD OF BLOWING UP          
002800*                              THE CITATION MASTER KEY                    
002900*  05/28/96  DWK   CR-0694     ROLL-UP NOW BROWSES THE WHOLE      CR-0694 
003000*                              CITATION MASTER FOR THE TRIAL              
003100*                              INSTEAD OF JUST COUNTING THIS              
003200*                              RUN'S BATCH - OLD CITATIONS FROM           
003300*                              EARLIER RUNS WERE BEING DROPPED            
003400*  11/23/98  PTV   Y2K-0103    YEAR2000 READINESS REVIEW - PUB    Y2K-0103
003500*                              DATE FIELDS ARE 4-DIGIT CCYY, NO           
003600*                              CHANGE REQUIRED, SIGNED OFF PTV            
003700*                              11/23/98                                   
003800*  09/05/03  DWK   CR-0849     HOLD-KEY GROUP LOGIC NOW GUARDS    CR-0849 
003900*                              AGAINST AN EMPTY INPUT FILE                
004000*  11/09/05  DWK   CR-0933     LINKER WAS PULLING CITATIONS FOR   CR-0933 
004100*                              EVERY NCT-ID ON THE FEED REGARDLESS        
004200*                              OF READOUT WINDOW - NOW READS THE          
004300*                              CONTROL FILE AND BUILDS THE SAME           
004400*                              ACTIONABLE, SCORE-ORDERED, CAPPED          
004500*                              SELECTION LIST TRWDIGS DOES BEFORE         
004600*                              LETTING ANY CITATION THROUGH -             
004700*                              SEE 050-SELECT-ACTIONABLE-IDS AND          
004800*                              170-CHECK-ACTIONABLE                       
004900******************************************************************        
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-390.                                                
005400 OBJECT-COMPUTER. IBM-390.                                                
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT TRW-CONTROL-FILE                                              
005800     ASSIGN TO UT-S-TRWPARM                                               
005900       ACCESS MODE IS SEQUENTIAL                                          
006000       FILE STATUS IS CFCODE.                                             
006100                                                                          
006200     SELECT TRW-LINK-SD-FILE                                              
006300     ASSIGN TO UT-S-TRWLKWK.                                              
006400                                                                          
006500     SELECT TRW-CITATION-FILE                                             
006600     ASSIGN TO UT-S-TRWCITE                                               
006700       ACCESS MODE IS SEQUENTIAL                                          
006800       FILE STATUS IS IFCODE.                                             
006900                                                                          
007000     SELECT TRWCITM                                                       
007100            ASSIGN       TO TRWCITM                                       
007200            ORGANIZATION IS INDEXED                                       
007300            ACCESS MODE  IS DYNAMIC                                       
007400            RECORD KEY   IS TRWCITM-FD-KEY                                
007500            FILE STATUS  IS TRWCITM-STATUS.                               
007600                                                                          
007700     SELECT TRWMSTR                                                       
007800            ASSIGN       TO TRWMSTR                                       
007900            ORGANIZATION IS INDEXED                                       
008000            ACCESS MODE  IS DYNAMIC                                       
008100            RECORD KEY   IS TRWMSTR-FD-KEY                                
008200            FILE STATUS  IS TRWMSTR-STATUS.                               
008300                                                                          
008400     SELECT SYSOUT                                                        
008500     ASSIGN TO UT-S-SYSOUT                                                
008600       ORGANIZATION IS SEQUENTIAL.                                        
008700                                                                          
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000******************************************************************        
009100*  CONTROL FILE CARRIES JUST THE "P" PARAMETER RECORD THIS JOB            
009200*  NEEDS FOR THE ACTIONABLE WINDOW - TRWSYNC OWNS THE FULL LAYOUT,        
009300*  "T" TOPIC-DETAIL RECORDS INCLUDED, BUT THIS JOB HAS NO USE FOR         
009400*  THOSE.                                                                 
009500******************************************************************        
009600 FD  TRW-CONTROL-FILE                                                     
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 208 CHARACTERS                                       
010000     BLOCK CONTAINS 0 RECORDS                                             
010100     DATA RECORD IS TRW-CONTROL-FILE-REC.                                 
010200 01  TRW-CONTROL-FILE-REC       PIC X(208).                               
010300                                                                          
010400******************************************************************        
010500*  WORK FILE FOR THE ACTIONABLE-ID SELECTION SORT - CARRIES JUST          
010600*  ENOUGH TO RANK AND CAP THE HIT LIST.  THE MASTER ITSELF GETS           
010700*  READ AGAIN BY KEY LATER WHEN EACH SELECTED TRIAL IS SUMMARIZED.        
010800******************************************************************        
010900 SD  TRW-LINK-SD-FILE                                                     
011000     RECORD CONTAINS 20 CHARACTERS                                        
011100     DATA RECORD IS TRW-LINK-SD-REC.                                      
011200 01  TRW-LINK-SD-REC.                                                     
011300     05  SORT-TOTAL-SCORE-DESC  PIC 9(03).                                
011400     05  SORT-NCT-ID-TIEBRK     PIC X(11).                                
011500     05  FILLER                 PIC X(06).                                
011600                                                                          
011700******************************************************************        
011800*  INCOMING CITATION FEED - DETAIL/TRAILER PAIR, SORTED BY NCT-ID         
011900*  BY THE EXTRACT JOB SO THE HOLD-KEY LOGIC BELOW CAN GROUP ON IT.        
012000*  OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND.               
012100******************************************************************        
012200 FD  TRW-CITATION-FILE                                                    
012300     RECORDING MODE IS F                                                  
012400     LABEL RECORDS ARE STANDARD                                           
012500     RECORD CONTAINS 200 CHARACTERS                                       
012600     BLOCK CONTAINS 0 RECORDS                                             
012700     DATA RECORD IS TRW-CITATION-FILE-REC.                                
012800 01  TRW-CITATION-FILE-REC      PIC X(200).                               
012900                                                                          
013000 FD  TRWCITM                                                              
013100     RECORD CONTAINS 200 CHARACTERS                                       
013200     DATA RECORD IS TRWCITM-FD-REC.                                       
013300 01  TRWCITM-FD-REC.                                                      
013400     05  TRWCITM-FD-KEY          PIC X(21).                               
013500     05  FILLER                  PIC X(179).                              
013600                                                                          
013700 FD  TRWMSTR                                                              
013800     RECORD CONTAINS 1100 CHARACTERS                                      
013900     DATA RECORD IS TRWMSTR-FD-REC.                                       
014000 01  TRWMSTR-FD-REC.                                                      
014100     05  TRWMSTR-FD-KEY          PIC X(11).                               
014200     05  FILLER                  PIC X(1089).                             
014300                                                                          
014400 FD  SYSOUT                                                               
014500     RECORDING MODE IS F                                                  
014600     LABEL RECORDS ARE STANDARD                                           
014700     RECORD CONTAINS 100 CHARACTERS                                       
014800     BLOCK CONTAINS 0 RECORDS                                             
014900     DATA RECORD IS SYSOUT-REC.                                           
015000 01  SYSOUT-REC                  PIC X(100).                              
015100                                                                          
015200 WORKING-STORAGE SECTION.                                                 
015300 01  FILE-STATUS-CODES.                                                   
015400     05  CFCODE                  PIC X(02).                               
015500         88  NO-MORE-CONTROL-RECS VALUE "10".                             
015600     05  IFCODE                  PIC X(02).                               
015700         88  NO-MORE-CITE-RECS   VALUE "10".                              
015800     05  TRWCITM-STATUS          PIC X(02).                               
015900         88  TRWCITM-FOUND       VALUE "00".                              
016000     05  TRWMSTR-STATUS          PIC X(02).                               
016100         88  TRWMSTR-FOUND       VALUE "00".                              
016200                                                                          
016300 01  MORE-INPUT-SW               PIC X(01) VALUE SPACE.                   
016400     88  NO-MORE-INPUT-RECS      VALUE "N".                               
016500     88  MORE-INPUT-RECS         VALUE " ".                               
016600                                                                          
016700 01  WS-GROUP-PENDING-SW         PIC X(01) VALUE "N".                     
016800     88  GROUP-PENDING           VALUE "Y".                               
016900 01  WS-GROUP-ACTIONABLE-SW      PIC X(01) VALUE "N".                     
017000     88  GROUP-IS-ACTIONABLE     VALUE "Y".                               
017100 01  WS-BROWSE-DONE-SW           PIC X(01) VALUE "N".                     
017200     88  BROWSE-IS-DONE          VALUE "Y".                               
017300 01  WS-SORT-DONE-SW             PIC X(01) VALUE "N".                     
017400     88  SORT-RETURN-IS-DONE     VALUE "Y".                               
017500 01  HOLD-NCT-ID                 PIC X(11).                               
017600                                                                          
017700 01  WS-WINDOW-DAYS              PIC 9(04).                               
017800 01  WS-RECENT-DAYS              PIC 9(04).                               
017900                                                                          
018000** QSAM FILE                                                              
018100     COPY TRWCITE.                                                        
018200** TOPIC / CONTROL-CARD LAYOUT - "P" RECORD ONLY, SAME AS TRWDIGS         
018300     COPY TRWTOPIC.                                                       
018400** VSAM FILE                                                              
018500     COPY TRWMSTR.                                                        
018600                                                                          
018700 01  COUNTERS-AND-ACCUMULATORS.                                           
018800     05  WS-RECORDS-RECEIVED     PIC S9(09) COMP.                         
018900     05  WS-CITE-COUNT           PIC 9(04) COMP.                          
019000 01  WS-LATEST-DATE              PIC X(12).                               
019100                                                                          
019200******************************************************************        
019300*  WS-SELECTED-TABLE - UP TO WS-LINK-LIMIT NCT-IDS THAT PASSED THE        
019400*  ACTIONABLE-SELECTOR TEST THIS RUN, LOADED IN TOTAL-SCORE-              
019500*  DESCENDING ORDER BY 085-ADD-ONE-SELECTED.  170-CHECK-ACTIONABLE        
019600*  SEARCHES IT TO DECIDE WHETHER A GROUP OFF THE CITATION FEED            
019700*  GETS PROCESSED AT ALL.                                                 
019800******************************************************************        
019900 77  WS-LINK-LIMIT               PIC 9(04) COMP VALUE 200.                
020000 77  WS-SELECTED-COUNT           PIC 9(04) COMP VALUE ZERO.               
020100 01  WS-SELECTED-TABLE.                                                   
020200     05  WS-SELECTED-ENTRY OCCURS 200 TIMES                               
020300                             INDEXED BY WS-SEL-IDX.                       
020400         10  WS-SEL-NCT-ID        PIC X(11).                              
020500     05  FILLER                   PIC X(01).                              
020600                                                                          
020700     COPY TRWABND.                                                        
020800                                                                          
020900 PROCEDURE DIVISION.                                                      
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
021100     PERFORM 100-MAINLINE THRU 100-EXIT                                   
021200             UNTIL NO-MORE-INPUT-RECS OR TRW-CITIN-TRAILER.               
021300     IF GROUP-IS-ACTIONABLE                                               
021400         PERFORM 600-SUMMARIZE-TRIAL THRU 600-EXIT.                       
021500     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
021600     MOVE ZERO TO RETURN-CODE.                                            
021700     GOBACK.                                                              
021800                                                                          
021900 000-HOUSEKEEPING.                                                        
022000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
022100     DISPLAY "******** BEGIN JOB TRWLINK ********".                       
022200                                                                          
022300     OPEN INPUT TRW-CONTROL-FILE.                                         
022400     READ TRW-CONTROL-FILE INTO TRW-PARM-REC                              
022500         AT END                                                           
022600             MOVE "** EMPTY CONTROL FILE" TO ABEND-REASON                 
022700             GO TO 1000-ABEND-RTN                                         
022800     END-READ.                                                            
022900     IF NOT TRW-PARM-RECORD                                               
023000         MOVE "** INVALID CONTROL RECORD - EXPECTED P"                    
023100                                   TO ABEND-REASON                        
023200         GO TO 1000-ABEND-RTN.                                            
023300     MOVE TRW-READOUT-WINDOW-DAYS     TO WS-WINDOW-DAYS.                  
023400     MOVE TRW-RECENTLY-COMPLETED-DAYS TO WS-RECENT-DAYS.                  
023500     CLOSE TRW-CONTROL-FILE.                                              
023600                                                                          
023700     OPEN I-O   TRWMSTR.                                                  
023800     PERFORM 050-SELECT-ACTIONABLE-IDS THRU 050-EXIT.                     
023900                                                                          
024000     OPEN INPUT TRW-CITATION-FILE.                                        
024100     OPEN I-O   TRWCITM.                                                  
024200     OPEN OUTPUT SYSOUT.                                                  
024300                                                                          
024400     READ TRW-CITATION-FILE INTO TRW-CITATION-IN-REC                      
024500         AT END                                                           
024600             MOVE "N" TO MORE-INPUT-SW                                    
024700             GO TO 000-EXIT                                               
024800     END-READ.                                                            
024900                                                                          
025000     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
025100     ADD 1 TO WS-RECORDS-RECEIVED.                                        
025200     IF TRW-CITIN-DETAIL                                                  
025300         MOVE TRW-CITIN-NCT-ID TO HOLD-NCT-ID                             
025400         PERFORM 170-CHECK-ACTIONABLE THRU 170-EXIT                       
025500         MOVE "Y" TO WS-GROUP-PENDING-SW.                                 
025600 000-EXIT.                                                                
025700     EXIT.                                                                
025800                                                                          
025900******************************************************************        
026000*  050-SELECT-ACTIONABLE-IDS - SAME ACTIONABLE-SELECTOR TEST              
026100*  TRWDIGS USES, BUT WE ONLY NEED THE NCT-ID AND THE SCORE TO RANK        
026200*  THE HIT LIST - THE MASTER ITSELF GETS READ AGAIN BY KEY LATER          
026300*  BY 680-REWRITE-TRIAL-SUMMARY.  TOP WS-LINK-LIMIT TRIALS BY             
026400*  TOTAL-SCORE LAND IN WS-SELECTED-TABLE FOR 170-CHECK-ACTIONABLE         
026500*  TO SEARCH WHILE THE CITATION FEED IS BEING READ.                       
026600******************************************************************        
026700 050-SELECT-ACTIONABLE-IDS.                                               
026800     MOVE "050-SELECT-ACTIONABLE-IDS" TO PARA-NAME.                       
026900     MOVE ZERO TO WS-SELECTED-COUNT.                                      
027000     SORT TRW-LINK-SD-FILE                                                
027100         DESCENDING KEY SORT-TOTAL-SCORE-DESC                             
027200         ASCENDING  KEY SORT-NCT-ID-TIEBRK                                
027300         INPUT PROCEDURE IS 060-BROWSE-AND-RELEASE THRU 060-EXIT          
027400         OUTPUT PROCEDURE IS 080-LOAD-SELECTED-TABLE THRU 080-EXIT        
027500 050-EXIT.                                                                
027600     EXIT.                                                                
027700                                                                          
027800 060-BROWSE-AND-RELEASE.                                                  
027900     MOVE LOW-VALUES TO TRWMSTR-FD-KEY.                                   
028000     MOVE "N" TO WS-BROWSE-DONE-SW.                                       
028100     START TRWMSTR KEY IS NOT LESS THAN TRWMSTR-FD-KEY                    
028200         INVALID KEY                                                      
028300             MOVE "Y" TO WS-BROWSE-DONE-SW                                
028400     END-START.                                                           
028500     PERFORM 065-BROWSE-ONE-MASTER THRU 065-EXIT                          
028600         UNTIL BROWSE-IS-DONE.                                            
028700 060-EXIT.                                                                
028800     EXIT.                                                                
028900                                                                          
029000 065-BROWSE-ONE-MASTER.                                                   
029100     READ TRWMSTR NEXT RECORD INTO TRW-MASTER-REC                         
029200         AT END                                                           
029300             MOVE "Y" TO WS-BROWSE-DONE-SW                                
029400             GO TO 065-EXIT                                               
029500     END-READ.                                                            
029600     IF TRW-MSTR-DAYS-VALID                                               
029700        AND ((TRW-MSTR-DAYS-TO-PC >= 0                                    
029800              AND TRW-MSTR-DAYS-TO-PC <= WS-WINDOW-DAYS)                  
029900         OR  (TRW-MSTR-DAYS-TO-PC <= -1                                   
030000              AND TRW-MSTR-DAYS-TO-PC >= (0 - WS-RECENT-DAYS)))           
030100         MOVE TRW-MSTR-TOTAL-SCORE TO SORT-TOTAL-SCORE-DESC               
030200         MOVE TRW-MSTR-KEY         TO SORT-NCT-ID-TIEBRK                  
030300         RELEASE TRW-LINK-SD-REC.                                         
030400 065-EXIT.                                                                
030500     EXIT.                                                                
030600                                                                          
030700 080-LOAD-SELECTED-TABLE.                                                 
030800     MOVE "N" TO WS-SORT-DONE-SW.                                         
030900     RETURN TRW-LINK-SD-FILE INTO TRW-LINK-SD-REC                         
031000         AT END                                                           
031100             MOVE "Y" TO WS-SORT-DONE-SW                                  
031200     END-RETURN.                                                          
031300     PERFORM 085-ADD-ONE-SELECTED THRU 085-EXIT                           
031400         UNTIL SORT-RETURN-IS-DONE.                                       
031500 080-EXIT.                                                                
031600     EXIT.                                                                
031700                                                                          
031800 085-ADD-ONE-SELECTED.                                                    
031900     IF WS-SELECTED-COUNT < WS-LINK-LIMIT                                 
032000         ADD 1 TO WS-SELECTED-COUNT                                       
032100         SET WS-SEL-IDX TO WS-SELECTED-COUNT                              
032200         MOVE SORT-NCT-ID-TIEBRK TO WS-SEL-NCT-ID (WS-SEL-IDX).           
032300     RETURN TRW-LINK-SD-FILE INTO TRW-LINK-SD-REC                         
032400         AT END                                                           
032500             MOVE "Y" TO WS-SORT-DONE-SW                                  
032600     END-RETURN.                                                          
032700 085-EXIT.                                                                
032800     EXIT.                                                                
032900                                                                          
033000******************************************************************        
033100*  100-MAINLINE - HOLD-KEY CONTROL BREAK ON NCT-ID SO ALL THE             
033200*  CITATIONS FOR ONE TRIAL ROLL UP TOGETHER BEFORE WRITING.  A            
033300*  GROUP ONLY GETS UPSERTED/SUMMARIZED WHEN 170-CHECK-ACTIONABLE          
033400*  FOUND ITS NCT-ID IN WS-SELECTED-TABLE - SEE CR-0933 ABOVE.             
033500******************************************************************        
033600 100-MAINLINE.                                                            
033700     MOVE "100-MAINLINE" TO PARA-NAME.                                    
033800     IF GROUP-IS-ACTIONABLE                                               
033900         PERFORM 150-UPSERT-CITATION THRU 150-EXIT.                       
034000                                                                          
034100     READ TRW-CITATION-FILE INTO TRW-CITATION-IN-REC                      
034200         AT END                                                           
034300             MOVE "N" TO MORE-INPUT-SW                                    
034400             GO TO 100-EXIT                                               
034500     END-READ.                                                            
034600                                                                          
034700     IF MORE-INPUT-RECS                                                   
034800         ADD 1 TO WS-RECORDS-RECEIVED                                     
034900         IF TRW-CITIN-TRAILER                                             
035000             NEXT SENTENCE                                                
035100         ELSE                                                             
035200             IF TRW-CITIN-NCT-ID NOT = HOLD-NCT-ID                        
035300                 IF GROUP-IS-ACTIONABLE                                   
035400                     PERFORM 600-SUMMARIZE-TRIAL THRU 600-EXIT            
035500                 END-IF                                                   
035600                 MOVE TRW-CITIN-NCT-ID TO HOLD-NCT-ID                     
035700                 PERFORM 170-CHECK-ACTIONABLE THRU 170-EXIT               
035800                 MOVE "Y" TO WS-GROUP-PENDING-SW.                         
035900 100-EXIT.                                                                
036000     EXIT.                                                                
036100                                                                          
036200******************************************************************        
036300*  150-UPSERT-CITATION - BLANK-PMID ROWS ARE SKIPPED OUTRIGHT,            
036400*  THE KEY WOULD NOT BE UNIQUE AND THE RECORD CARRIES NO PAPER.           
036500******************************************************************        
036600 150-UPSERT-CITATION.                                                     
036700     IF TRW-CITIN-PMID = SPACES                                           
036800         GO TO 150-EXIT.                                                  
036900     MOVE TRW-CITIN-NCT-ID    TO TRW-CITM-NCT-ID.                         
037000     MOVE TRW-CITIN-PMID      TO TRW-CITM-PMID.                           
037100     MOVE TRW-CITIN-TITLE     TO TRW-CITM-TITLE.                          
037200     MOVE TRW-CITIN-SOURCE    TO TRW-CITM-SOURCE.                         
037300     MOVE TRW-CITIN-PUB-DATE  TO TRW-CITM-PUB-DATE.                       
037400     MOVE TRW-CITIN-DOI       TO TRW-CITM-DOI.                            
037500     MOVE TRW-CITM-KEY        TO TRWCITM-FD-KEY.                          
037600     REWRITE TRWCITM-FD-REC FROM TRW-CITATION-MSTR-REC                    
037700         INVALID KEY                                                      
037800             PERFORM 160-WRITE-NEW-CITATION THRU 160-EXIT                 
037900     END-REWRITE.                                                         
038000 150-EXIT.                                                                
038100     EXIT.                                                                
038200                                                                          
038300 160-WRITE-NEW-CITATION.                                                  
038400     MOVE "160-WRITE-NEW-CITATION" TO PARA-NAME.                          
038500     WRITE TRWCITM-FD-REC FROM TRW-CITATION-MSTR-REC                      
038600         INVALID KEY                                                      
038700             MOVE "** PROBLEM WRITING TRWCITM" TO ABEND-REASON            
038800             GO TO 1000-ABEND-RTN                                         
038900     END-WRITE.                                                           
039000 160-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300******************************************************************        
039400*  170-CHECK-ACTIONABLE - IS HOLD-NCT-ID IN THIS RUN'S SELECTED           
039500*  LIST?  TABLE TOPS OUT AT WS-LINK-LIMIT ENTRIES SO A STRAIGHT           
039600*  SEARCH IS PLENTY FAST - NO NEED FOR A KEYED LOOKUP HERE.               
039700******************************************************************        
039800 170-CHECK-ACTIONABLE.                                                    
039900     MOVE "N" TO WS-GROUP-ACTIONABLE-SW.                                  
040000     IF WS-SELECTED-COUNT = ZERO                                          
040100         GO TO 170-EXIT.                                                  
040200     SET WS-SEL-IDX TO 1.                                                 
040300     SEARCH WS-SELECTED-ENTRY                                             
040400         AT END                                                           
040500             NEXT SENTENCE                                                
040600         WHEN WS-SEL-NCT-ID (WS-SEL-IDX) = HOLD-NCT-ID                    
040700             MOVE "Y" TO WS-GROUP-ACTIONABLE-SW.                          
040800 170-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100******************************************************************        
041200*  600-SUMMARIZE-TRIAL - BUSINESS RULE PUBMED SUMMARY.  BROWSES           
041300*  TRWCITM FROM THE TRIAL'S LOW KEY FORWARD SO OLD CITATIONS FROM         
041400*  EARLIER RUNS COUNT TOO, NOT JUST WHAT CAME IN ON THIS FEED.            
041500******************************************************************        
041600 600-SUMMARIZE-TRIAL.                                                     
041700     MOVE "600-SUMMARIZE-TRIAL" TO PARA-NAME.                             
041800     IF NOT GROUP-PENDING                                                 
041900         GO TO 600-EXIT.                                                  
042000                                                                          
042100     MOVE ZERO TO WS-CITE-COUNT.                                          
042200     MOVE SPACES TO WS-LATEST-DATE.                                       
042300     MOVE LOW-VALUES TO TRWCITM-FD-KEY.                                   
042400     MOVE HOLD-NCT-ID TO TRWCITM-FD-KEY (1:11).                           
042500     MOVE "N" TO WS-BROWSE-DONE-SW.                                       
042600                                                                          
042700     START TRWCITM KEY IS NOT LESS THAN TRWCITM-FD-KEY                    
042800         INVALID KEY                                                      
042900             MOVE "Y" TO WS-BROWSE-DONE-SW                                
043000     END-START.                                                           
043100                                                                          
043200     PERFORM 650-BROWSE-ONE-CITATION THRU 650-EXIT                        
043300         UNTIL BROWSE-IS-DONE.                                            
043400                                                                          
043500     PERFORM 680-REWRITE-TRIAL-SUMMARY THRU 680-EXIT.                     
043600     MOVE "N" TO WS-GROUP-PENDING-SW.                                     
043700 600-EXIT.                                                                
043800     EXIT.                                                                
043900                                                                          
044000 650-BROWSE-ONE-CITATION.                                                 
044100     READ TRWCITM NEXT RECORD INTO TRW-CITATION-MSTR-REC                  
044200         AT END                                                           
044300             MOVE "Y" TO WS-BROWSE-DONE-SW                                
044400             GO TO 650-EXIT                                               
044500     END-READ.                                                            
044600     IF TRW-CITM-NCT-ID NOT = HOLD-NCT-ID                                 
044700         MOVE "Y" TO WS-BROWSE-DONE-SW                                    
044800         GO TO 650-EXIT.                                                  
044900     ADD 1 TO WS-CITE-COUNT.                                              
045000     IF TRW-CITM-PUB-DATE > WS-LATEST-DATE                                
045100         MOVE TRW-CITM-PUB-DATE TO WS-LATEST-DATE.                        
045200 650-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 680-REWRITE-TRIAL-SUMMARY.                                               
045600     MOVE "680-REWRITE-TRIAL-SUMMARY" TO PARA-NAME.                       
045700     MOVE HOLD-NCT-ID TO TRWMSTR-FD-KEY.                                  
045800     READ TRWMSTR INTO TRW-MASTER-REC                                     
045900         INVALID KEY                                                      
046000             GO TO 680-EXIT                                               
046100     END-READ.                                                            
046200     MOVE WS-CITE-COUNT   TO TRW-MSTR-PUBMED-COUNT.                       
046300     MOVE WS-LATEST-DATE  TO TRW-MSTR-PUBMED-LATEST-DATE.                 
046400     REWRITE TRWMSTR-FD-REC FROM TRW-MASTER-REC                           
046500         INVALID KEY                                                      
046600             MOVE "** PROBLEM REWRITING TRWMSTR" TO ABEND-REASON          
046700             GO TO 1000-ABEND-RTN                                         
046800     END-REWRITE.                                                         
046900 680-EXIT.                                                                
047000     EXIT.                                                                
047100                                                                          
047200 700-CLOSE-FILES.                                                         
047300     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
047400     CLOSE TRW-CITATION-FILE, TRWCITM, TRWMSTR, SYSOUT.                   
047500 700-EXIT.                                                                
047600     EXIT.                                                                
047700                                                                          
047800 900-CLEANUP.                                                             
047900     MOVE "900-CLEANUP" TO PARA-NAME.                                     
048000     IF NOT TRW-CITIN-TRAILER                                             
048100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON          
048200         GO TO 1000-ABEND-RTN.                                            
048300                                                                          
048400     IF WS-RECORDS-RECEIVED NOT EQUAL TO TRW-CITIN-RECORD-COUNT           
048500         MOVE "** INVALID FILE - RECORD COUNT OUT OF BALANCE"             
048600                               TO ABEND-REASON                            
048700         MOVE TRW-CITIN-RECORD-COUNT TO EXPECTED-VAL                      
048800         MOVE WS-RECORDS-RECEIVED TO ACTUAL-VAL IN ABEND-REC              
048900         GO TO 1000-ABEND-RTN.                                            
049000                                                                          
049100     DISPLAY "** CITATION RECORDS RECEIVED **".                           
049200     DISPLAY WS-RECORDS-RECEIVED.                                         
049300     DISPLAY "** TRIALS SELECTED THIS RUN **".                            
049400     DISPLAY WS-SELECTED-COUNT.                                           
049500                                                                          
049600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
049700     DISPLAY "******** NORMAL END OF JOB TRWLINK ********".               
049800 900-EXIT.                                                                
049900     EXIT.                                                                
050000                                                                          
050100 1000-ABEND-RTN.                                                          
050200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
050300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
050400     DISPLAY "*** ABNORMAL END OF JOB-TRWLINK ***" UPON CONSOLE.          
050500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
