000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TRWXPRT.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/11/89.                                                  
000700 DATE-COMPILED. 04/11/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*  TRWXPRT  --  TABLE EXPORTER                                            
001100*  SELECTS THE SAME ACTIONABLE TRIALS THE DIGEST PICKS UP AND             
001200*  FLATTENS EACH ONE TO A SINGLE COMMA-SEPARATED ROW, HIGHEST             
001300*  TOTAL SCORE FIRST, FOR DOWNSTREAM SPREADSHEET PICKUP.                  
001400******************************************************************        
001500*  CHANGE LOG                                                             
001600*  --------  ----  ----------  -------------------------------            
001700*  04/11/89  JS    ORIGINAL    ORIGINAL PROGRAM                           
001800*  06/02/93  JS    CR-0471     TOPIC TAGS COLUMN ADDED, COMMA      CR-0471
001900*                              JOINED INSIDE THE CELL SO ALL UP           
002000*                              TO 3 TAGS FIT IN THE ONE COLUMN            
002100*                              WITHOUT WIDENING THE LAYOUT                
002200*  11/16/98  PTV   Y2K-0103    YEAR2000 READINESS REVIEW - DATE   Y2K-0103
002300*                              COLUMNS ARE ALREADY 4-DIGIT-YEAR           
002400*                              TEXT, NO CHANGE REQUIRED, SIGNED           
002500*                              OFF PTV 11/16/98                           
002600*  05/14/02  DWK   CR-0801     NCT-ID ADDED AS SORT TIEBREAK SO   CR-0801 
002700*                              TWO TRIALS SCORING THE SAME COME           
002800*                              OUT IN A REPEATABLE ORDER                  
002900*  06/14/06  DWK   CR-0948     EXPORT ROW SCORE COLUMNS WERE IN   CR-0948 
003000*                              MAJOR, URGENCY, INTERESTING, TOTAL         
003100*                              ORDER - RESEQUENCED TO TOTAL,              
003200*                              MAJOR, URGENCY, INTERESTING PER THE        
003300*                              STANDARD REPORT COLUMN ORDER,              
003400*                              HEADER ROW LITERAL REORDERED TO            
003500*                              MATCH                                      
003600******************************************************************        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT TRW-CONTROL-FILE                                              
004600     ASSIGN TO UT-S-TRWPARM                                               
004700       ACCESS MODE IS SEQUENTIAL                                          
004800       FILE STATUS IS CFCODE.                                             
004900                                                                          
005000     SELECT TRW-EXPORT-SD-FILE                                            
005100     ASSIGN TO UT-S-TRWXPWK.                                              
005200                                                                          
005300     SELECT TRWXPRPT                                                      
005400     ASSIGN TO UT-S-TRWXPRPT                                              
005500       ORGANIZATION IS LINE SEQUENTIAL.                                   
005600                                                                          
005700     SELECT SYSOUT                                                        
005800     ASSIGN TO UT-S-SYSOUT                                                
005900       ORGANIZATION IS SEQUENTIAL.                                        
006000                                                                          
006100     SELECT TRWMSTR                                                       
006200            ASSIGN       TO TRWMSTR                                       
006300            ORGANIZATION IS INDEXED                                       
006400            ACCESS MODE  IS DYNAMIC                                       
006500            RECORD KEY   IS TRWMSTR-FD-KEY                                
006600            FILE STATUS  IS TRWMSTR-STATUS.                               
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  TRW-CONTROL-FILE                                                     
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 208 CHARACTERS                                       
007400     BLOCK CONTAINS 0 RECORDS                                             
007500     DATA RECORD IS TRW-CONTROL-FILE-REC.                                 
007600 01  TRW-CONTROL-FILE-REC       PIC X(208).                               
007700                                                                          
007800 SD  TRW-EXPORT-SD-FILE                                                   
007900     RECORD CONTAINS 500 CHARACTERS                                       
008000     DATA RECORD IS TRW-EXPORT-SD-REC.                                    
008100 01  TRW-EXPORT-SD-REC.                                                   
008200     05  SORT-TOTAL-SCORE-DESC    PIC 9(03).                              
008300     05  SORT-NCT-ID-TIEBRK       PIC X(11).                              
008400     05  SD-NCT-ID                PIC X(11).                              
008500     05  SD-BRIEF-TITLE           PIC X(80).                              
008600     05  SD-PHASE-NORM            PIC X(12).                              
008700     05  SD-MODALITY              PIC X(18).                              
008800     05  SD-OVERALL-STATUS        PIC X(20).                              
008900     05  SD-SPONSOR-NAME          PIC X(60).                              
009000     05  SD-SPONSOR-CLASS         PIC X(12).                              
009100     05  SD-PC-DATE-RAW           PIC X(10).                              
009200     05  SD-PC-DATE-PARSED        PIC X(10).                              
009300     05  SD-DAYS-TO-PC            PIC S9(05).                             
009400     05  SD-HAS-RESULTS           PIC X(01).                              
009500     05  SD-PUBMED-COUNT          PIC 9(04).                              
009600     05  SD-MAJOR-SCORE           PIC 9(03).                              
009700     05  SD-URGENCY-SCORE         PIC 9(03).                              
009800     05  SD-INTERESTING-SCORE     PIC 9(03).                              
009900     05  SD-TOPIC-TAG-1           PIC X(20).                              
010000     05  SD-TOPIC-TAG-2           PIC X(20).                              
010100     05  SD-TOPIC-TAG-3           PIC X(20).                              
010200     05  SD-CONTACT-EMAIL         PIC X(50).                              
010300     05  FILLER                   PIC X(23).                              
010400                                                                          
010500 FD  TRWXPRPT                                                             
010600     RECORD CONTAINS 700 CHARACTERS                                       
010700     DATA RECORD IS XP-REC.                                               
010800 01  XP-REC                      PIC X(700).                              
010900                                                                          
011000 FD  SYSOUT                                                               
011100     RECORDING MODE IS F                                                  
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 100 CHARACTERS                                       
011400     BLOCK CONTAINS 0 RECORDS                                             
011500     DATA RECORD IS SYSOUT-REC.                                           
011600 01  SYSOUT-REC                  PIC X(100).                              
011700                                                                          
011800 FD  TRWMSTR                                                              
011900     RECORD CONTAINS 1100 CHARACTERS                                      
012000     DATA RECORD IS TRWMSTR-FD-REC.                                       
012100 01  TRWMSTR-FD-REC.                                                      
012200     05  TRWMSTR-FD-KEY          PIC X(11).                               
012300     05  FILLER                  PIC X(1089).                             
012400                                                                          
012500 WORKING-STORAGE SECTION.                                                 
012600 01  FILE-STATUS-CODES.                                                   
012700     05  CFCODE                  PIC X(02).                               
012800         88  NO-MORE-CONTROL-RECS VALUE "10".                             
012900     05  TRWMSTR-STATUS          PIC X(02).                               
013000         88  TRWMSTR-FOUND       VALUE "00".                              
013100                                                                          
013200 01  WS-BROWSE-DONE-SW           PIC X(01) VALUE "N".                     
013300     88  BROWSE-IS-DONE          VALUE "Y".                               
013400 01  WS-SORT-DONE-SW             PIC X(01) VALUE "N".                     
013500     88  SORT-RETURN-IS-DONE     VALUE "Y".                               
013600                                                                          
013700     COPY TRWTOPIC.                                                       
013800     COPY TRWMSTR.                                                        
013900                                                                          
014000 01  WS-STUDY-URL-PREFIX         PIC X(34) VALUE                          
014100     "https://clinicaltrials.gov/study/".                                 
014200                                                                          
014300 01  WS-TOPIC-TAGS-JOINED        PIC X(62).                               
014400 01  WS-JOIN-PTR                 PIC 9(03) COMP.                          
014500                                                                          
014600 01  WS-EXPORT-LINE               PIC X(700).                             
014700 01  WS-LINE-PTR                  PIC 9(03) COMP.                         
014800                                                                          
014900 01  WS-SCORE-EDIT                PIC ZZ9.                                
015000 01  WS-DAYS-EDIT                 PIC ----9.                              
015100 01  WS-COUNT-EDIT                PIC ZZZ9.                               
015200                                                                          
015300 01  WS-HEADER-LINE                PIC X(700) VALUE                       
015400     "NCT_ID,BRIEF_TITLE,PHASE,MODALITY,OVERALL_STATUS,                   
015500-    "SPONSOR_NAME,SPONSOR_CLASS,PC_DATE_RAW,PC_DATE_PARSED,              
015600-    "DAYS_TO_PC,HAS_RESULTS,PUBMED_COUNT,TOTAL_SCORE,MAJOR_SCORE,        
015700-    "URGENCY_SCORE,INTERESTING_SCORE,TOPIC_TAGS,CONTACT_EMAIL,           
015800-    "STUDY_URL".                                                         
015900                                                                          
016000 01  WS-TODAY                    PIC X(10).                               
016100 01  WS-WINDOW-DAYS               PIC 9(04).                              
016200 01  WS-RECENT-DAYS                PIC 9(04).                             
016300                                                                          
016400 01  COUNTERS-AND-ACCUMULATORS.                                           
016500     05  WS-ROWS-WRITTEN          PIC S9(09) COMP.                        
016600                                                                          
016700     COPY TRWABND.                                                        
016800                                                                          
016900 PROCEDURE DIVISION.                                                      
017000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017100     SORT TRW-EXPORT-SD-FILE                                              
017200         DESCENDING KEY SORT-TOTAL-SCORE-DESC                             
017300         ASCENDING  KEY SORT-NCT-ID-TIEBRK                                
017400         INPUT PROCEDURE IS 500-SELECT-ACTIONABLE THRU 500-EXIT           
017500         OUTPUT PROCEDURE IS 700-WRITE-EXPORT THRU 700-EXIT.              
017600     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
017700     MOVE ZERO TO RETURN-CODE.                                            
017800     GOBACK.                                                              
017900                                                                          
018000 000-HOUSEKEEPING.                                                        
018100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
018200     DISPLAY "******** BEGIN JOB TRWXPRT ********".                       
018300                                                                          
018400     OPEN INPUT TRW-CONTROL-FILE.                                         
018500     READ TRW-CONTROL-FILE INTO TRW-PARM-REC                              
018600         AT END                                                           
018700             MOVE "** EMPTY CONTROL FILE" TO ABEND-REASON                 
018800             GO TO 1000-ABEND-RTN                                         
018900     END-READ.                                                            
019000     IF NOT TRW-PARM-RECORD                                               
019100         MOVE "** INVALID CONTROL RECORD - EXPECTED P"                    
019200                                   TO ABEND-REASON                        
019300         GO TO 1000-ABEND-RTN.                                            
019400     MOVE TRW-READOUT-WINDOW-DAYS        TO WS-WINDOW-DAYS.               
019500     MOVE TRW-RECENTLY-COMPLETED-DAYS    TO WS-RECENT-DAYS.               
019600     MOVE TRW-RUN-TODAY                  TO WS-TODAY.                     
019700     CLOSE TRW-CONTROL-FILE.                                              
019800                                                                          
019900     OPEN INPUT TRWMSTR.                                                  
020000     OPEN OUTPUT TRWXPRPT, SYSOUT.                                        
020100     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
020200     MOVE WS-HEADER-LINE TO XP-REC.                                       
020300     WRITE XP-REC.                                                        
020400 000-EXIT.                                                                
020500     EXIT.                                                                
020600                                                                          
020700******************************************************************        
020800*  500-SELECT-ACTIONABLE - SORT INPUT PROCEDURE.  SAME                    
020900*  ACTIONABLE-SELECTOR TEST TRWDIGS USES, BROWSING THE WHOLE              
021000*  TRIAL MASTER BY START+READ NEXT.                                       
021100******************************************************************        
021200 500-SELECT-ACTIONABLE.                                                   
021300     MOVE LOW-VALUES TO TRWMSTR-FD-KEY.                                   
021400     MOVE "N" TO WS-BROWSE-DONE-SW.                                       
021500     START TRWMSTR KEY IS NOT LESS THAN TRWMSTR-FD-KEY                    
021600         INVALID KEY                                                      
021700             MOVE "Y" TO WS-BROWSE-DONE-SW                                
021800     END-START.                                                           
021900     PERFORM 550-BROWSE-ONE-MASTER THRU 550-EXIT                          
022000         UNTIL BROWSE-IS-DONE.                                            
022100 500-EXIT.                                                                
022200     EXIT.                                                                
022300                                                                          
022400 550-BROWSE-ONE-MASTER.                                                   
022500     READ TRWMSTR NEXT RECORD INTO TRW-MASTER-REC                         
022600         AT END                                                           
022700             MOVE "Y" TO WS-BROWSE-DONE-SW                                
022800             GO TO 550-EXIT                                               
022900     END-READ.                                                            
023000     IF TRW-MSTR-DAYS-VALID                                               
023100        AND ((TRW-MSTR-DAYS-TO-PC >= 0                                    
023200              AND TRW-MSTR-DAYS-TO-PC <= WS-WINDOW-DAYS)                  
023300         OR  (TRW-MSTR-DAYS-TO-PC <= -1                                   
023400              AND TRW-MSTR-DAYS-TO-PC >= (0 - WS-RECENT-DAYS)))           
023500         PERFORM 580-RELEASE-ONE-ROW THRU 580-EXIT.                       
023600 550-EXIT.                                                                
023700     EXIT.                                                                
023800                                                                          
023900 580-RELEASE-ONE-ROW.                                                     
024000     MOVE TRW-MSTR-TOTAL-SCORE TO SORT-TOTAL-SCORE-DESC.                  
024100     MOVE TRW-MSTR-KEY         TO SORT-NCT-ID-TIEBRK.                     
024200     MOVE TRW-MSTR-KEY            TO SD-NCT-ID.                           
024300     MOVE TRW-MSTR-BRIEF-TITLE    TO SD-BRIEF-TITLE.                      
024400     MOVE TRW-MSTR-PHASE-NORM     TO SD-PHASE-NORM.                       
024500     MOVE TRW-MSTR-MODALITY       TO SD-MODALITY.                         
024600     MOVE TRW-MSTR-OVERALL-STATUS TO SD-OVERALL-STATUS.                   
024700     MOVE TRW-MSTR-SPONSOR-NAME   TO SD-SPONSOR-NAME.                     
024800     MOVE TRW-MSTR-SPONSOR-CLASS  TO SD-SPONSOR-CLASS.                    
024900     MOVE TRW-MSTR-PC-DATE-RAW    TO SD-PC-DATE-RAW.                      
025000     MOVE TRW-MSTR-PC-DATE-PARSED TO SD-PC-DATE-PARSED.                   
025100     MOVE TRW-MSTR-DAYS-TO-PC     TO SD-DAYS-TO-PC.                       
025200     IF TRW-MSTR-RESULTS-POSTED                                           
025300         MOVE "YES" TO SD-HAS-RESULTS                                     
025400     ELSE                                                                 
025500         MOVE "NO " TO SD-HAS-RESULTS.                                    
025600     MOVE TRW-MSTR-PUBMED-COUNT     TO SD-PUBMED-COUNT.                   
025700     MOVE TRW-MSTR-MAJOR-SCORE      TO SD-MAJOR-SCORE.                    
025800     MOVE TRW-MSTR-URGENCY-SCORE    TO SD-URGENCY-SCORE.                  
025900     MOVE TRW-MSTR-INTERESTING-SCORE TO SD-INTERESTING-SCORE.             
026000     MOVE TRW-MSTR-TOPIC-TAG-1      TO SD-TOPIC-TAG-1.                    
026100     MOVE TRW-MSTR-TOPIC-TAG-2      TO SD-TOPIC-TAG-2.                    
026200     MOVE TRW-MSTR-TOPIC-TAG-3      TO SD-TOPIC-TAG-3.                    
026300     MOVE TRW-MSTR-CONTACT-EMAIL    TO SD-CONTACT-EMAIL.                  
026400     RELEASE TRW-EXPORT-SD-REC.                                           
026500 580-EXIT.                                                                
026600     EXIT.                                                                
026700                                                                          
026800******************************************************************        
026900*  700-WRITE-EXPORT - SORT OUTPUT PROCEDURE.  ONE COMMA-SEPARATED         
027000*  ROW PER ACTIONABLE TRIAL, HIGHEST SCORE FIRST.                         
027100******************************************************************        
027200 700-WRITE-EXPORT.                                                        
027300     MOVE "N" TO WS-SORT-DONE-SW.                                         
027400     RETURN TRW-EXPORT-SD-FILE INTO TRW-EXPORT-SD-REC                     
027500         AT END                                                           
027600             MOVE "Y" TO WS-SORT-DONE-SW                                  
027700     END-RETURN.                                                          
027800     PERFORM 720-WRITE-ONE-ROW THRU 720-EXIT                              
027900         UNTIL SORT-RETURN-IS-DONE.                                       
028000 700-EXIT.                                                                
028100     EXIT.                                                                
028200                                                                          
028300 720-WRITE-ONE-ROW.                                                       
028400     PERFORM 740-BUILD-TOPIC-TAGS-CELL THRU 740-EXIT.                     
028500     MOVE SORT-TOTAL-SCORE-DESC TO WS-SCORE-EDIT.                         
028600                                                                          
028700     MOVE SPACES TO WS-EXPORT-LINE.                                       
028800     MOVE 1 TO WS-LINE-PTR.                                               
028900     STRING SD-NCT-ID          DELIMITED BY SPACE                         
029000            ","                DELIMITED BY SIZE                          
029100            SD-BRIEF-TITLE     DELIMITED BY "  "                          
029200            ","                DELIMITED BY SIZE                          
029300            SD-PHASE-NORM      DELIMITED BY "  "                          
029400            ","                DELIMITED BY SIZE                          
029500            SD-MODALITY        DELIMITED BY "  "                          
029600            ","                DELIMITED BY SIZE                          
029700            SD-OVERALL-STATUS  DELIMITED BY "  "                          
029800            ","                DELIMITED BY SIZE                          
029900            SD-SPONSOR-NAME    DELIMITED BY "  "                          
030000            ","                DELIMITED BY SIZE                          
030100            SD-SPONSOR-CLASS   DELIMITED BY "  "                          
030200            ","                DELIMITED BY SIZE                          
030300            SD-PC-DATE-RAW     DELIMITED BY SPACE                         
030400            ","                DELIMITED BY SIZE                          
030500            SD-PC-DATE-PARSED  DELIMITED BY SPACE                         
030600            ","                DELIMITED BY SIZE                          
030700            INTO WS-EXPORT-LINE                                           
030800            WITH POINTER WS-LINE-PTR                                      
030900     END-STRING.                                                          
031000                                                                          
031100     MOVE SD-DAYS-TO-PC TO WS-DAYS-EDIT.                                  
031200     MOVE SD-PUBMED-COUNT TO WS-COUNT-EDIT.                               
031300     STRING WS-DAYS-EDIT       DELIMITED BY SIZE                          
031400            ","                DELIMITED BY SIZE                          
031500            SD-HAS-RESULTS     DELIMITED BY "  "                          
031600            ","                DELIMITED BY SIZE                          
031700            WS-COUNT-EDIT      DELIMITED BY SIZE                          
031800            ","                DELIMITED BY SIZE                          
031900            INTO WS-EXPORT-LINE                                           
032000            WITH POINTER WS-LINE-PTR                                      
032100     END-STRING.                                                          
032200                                                                          
032300     MOVE SORT-TOTAL-SCORE-DESC TO WS-SCORE-EDIT.                         
032400     STRING WS-SCORE-EDIT      DELIMITED BY SIZE                          
032500            ","                DELIMITED BY SIZE                          
032600            INTO WS-EXPORT-LINE                                           
032700            WITH POINTER WS-LINE-PTR                                      
032800     END-STRING.                                                          
032900     MOVE SD-MAJOR-SCORE TO WS-SCORE-EDIT.                                
033000     STRING WS-SCORE-EDIT      DELIMITED BY SIZE                          
033100            ","                DELIMITED BY SIZE                          
033200            INTO WS-EXPORT-LINE                                           
033300            WITH POINTER WS-LINE-PTR                                      
033400     END-STRING.                                                          
033500     MOVE SD-URGENCY-SCORE TO WS-SCORE-EDIT.                              
033600     STRING WS-SCORE-EDIT      DELIMITED BY SIZE                          
033700            ","                DELIMITED BY SIZE                          
033800            INTO WS-EXPORT-LINE                                           
033900            WITH POINTER WS-LINE-PTR                                      
034000     END-STRING.                                                          
034100     MOVE SD-INTERESTING-SCORE TO WS-SCORE-EDIT.                          
034200     STRING WS-SCORE-EDIT      DELIMITED BY SIZE                          
034300            ","                DELIMITED BY SIZE                          
034400            WS-TOPIC-TAGS-JOINED DELIMITED BY "  "                        
034500            ","                DELIMITED BY SIZE                          
034600            SD-CONTACT-EMAIL   DELIMITED BY "  "                          
034700            ","                DELIMITED BY SIZE                          
034800            WS-STUDY-URL-PREFIX DELIMITED BY SIZE                         
034900            SD-NCT-ID          DELIMITED BY SPACE                         
035000            INTO WS-EXPORT-LINE                                           
035100            WITH POINTER WS-LINE-PTR                                      
035200     END-STRING.                                                          
035300                                                                          
035400     MOVE WS-EXPORT-LINE TO XP-REC.                                       
035500     WRITE XP-REC.                                                        
035600     ADD 1 TO WS-ROWS-WRITTEN.                                            
035700                                                                          
035800     RETURN TRW-EXPORT-SD-FILE INTO TRW-EXPORT-SD-REC                     
035900         AT END                                                           
036000             MOVE "Y" TO WS-SORT-DONE-SW                                  
036100     END-RETURN.                                                          
036200 720-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500******************************************************************        
036600*  740-BUILD-TOPIC-TAGS-CELL - COMMA-JOINS UP TO 3 TOPIC TAGS             
036700*  INSIDE ONE EXPORT CELL SO THE COLUMN COUNT STAYS FIXED NO              
036800*  MATTER HOW MANY TAGS A TRIAL CARRIES.                                  
036900******************************************************************        
037000 740-BUILD-TOPIC-TAGS-CELL.                                               
037100     MOVE SPACES TO WS-TOPIC-TAGS-JOINED.                                 
037200     MOVE 1 TO WS-JOIN-PTR.                                               
037300     IF SD-TOPIC-TAG-1 NOT = SPACES                                       
037400         STRING SD-TOPIC-TAG-1 DELIMITED BY "  "                          
037500             INTO WS-TOPIC-TAGS-JOINED                                    
037600             WITH POINTER WS-JOIN-PTR.                                    
037700     IF SD-TOPIC-TAG-2 NOT = SPACES                                       
037800         IF WS-JOIN-PTR > 1                                               
037900             STRING "," DELIMITED BY SIZE                                 
038000                 INTO WS-TOPIC-TAGS-JOINED                                
038100                 WITH POINTER WS-JOIN-PTR                                 
038200         END-IF                                                           
038300         STRING SD-TOPIC-TAG-2 DELIMITED BY "  "                          
038400             INTO WS-TOPIC-TAGS-JOINED                                    
038500             WITH POINTER WS-JOIN-PTR.                                    
038600     IF SD-TOPIC-TAG-3 NOT = SPACES                                       
038700         IF WS-JOIN-PTR > 1                                               
038800             STRING "," DELIMITED BY SIZE                                 
038900                 INTO WS-TOPIC-TAGS-JOINED                                
039000                 WITH POINTER WS-JOIN-PTR                                 
039100         END-IF                                                           
039200         STRING SD-TOPIC-TAG-3 DELIMITED BY "  "                          
039300             INTO WS-TOPIC-TAGS-JOINED                                    
039400             WITH POINTER WS-JOIN-PTR.                                    
039500 740-EXIT.                                                                
039600     EXIT.                                                                
039700                                                                          
039800 800-CLOSE-FILES.                                                         
039900     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
040000     CLOSE TRWMSTR, TRWXPRPT, SYSOUT.                                     
040100 800-EXIT.                                                                
040200     EXIT.                                                                
040300                                                                          
040400 900-CLEANUP.                                                             
040500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
040600     DISPLAY "** TOTAL EXPORT ROWS WRITTEN **".                           
040700     DISPLAY WS-ROWS-WRITTEN.                                             
040800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
040900     DISPLAY "******** NORMAL END OF JOB TRWXPRT ********".               
041000 900-EXIT.                                                                
041100     EXIT.                                                                
041200                                                                          
041300 1000-ABEND-RTN.                                                          
041400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
041500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
041600     DISPLAY "*** ABNORMAL END OF JOB-TRWXPRT ***" UPON CONSOLE.          
041700     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
