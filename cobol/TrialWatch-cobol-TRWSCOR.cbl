000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TRWSCOR.                                                    
000400 AUTHOR. P T VANCE.                                                       
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 05/02/89.                                                  
000700 DATE-COMPILED. 05/02/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*  TRWSCOR  --  SCORING ENGINE, CALLED SUBPROGRAM                         
001100*  GIVEN A FULLY NORMALIZED TRIAL-MASTER RECORD, TODAY'S DATE AND         
001200*  THE CALLING TOPIC'S KEYWORD TABLE, THIS SUBPROGRAM FILLS IN            
001300*  THE URGENCY, MAJOR, INTERESTING AND TOTAL SCORE FIELDS (PLUS           
001400*  DAYS-TO-PC AND THE ABBREVIATED SCORE-REASONS TEXT) RIGHT IN            
001500*  THE CALLER'S COPY OF THE MASTER RECORD.  NO FILES OF ITS OWN.          
001600******************************************************************        
001700*  CHANGE LOG                                                             
001800*  --------  ----  ----------  -------------------------------            
001900*  05/02/89  PTV   ORIGINAL    ORIGINAL PROGRAM                           
002000*  02/14/92  PTV   CR-0512     ENROLLMENT TIER TABLE ADJUSTED TO  CR-0512 
002100*                              MATCH THE EDITORIAL BOARD'S NEW            
002200*                              "SIZABLE TRIAL" CUTOFFS                    
002300*  08/19/95  DWK   CR-0688     ADDED THE BUILT-IN SIGNAL TERM     CR-0688 
002400*                              TABLE FOR THE INTERESTING SCORE -          
002500*                              PREVIOUSLY TOPIC KEYWORDS ONLY             
002600*  12/02/98  PTV   Y2K-0103    YEAR2000 READINESS REVIEW - DAY    Y2K-0103
002700*                              COUNT ROUTINE USES 4-DIGIT CCYY            
002800*                              THROUGHOUT, NO CHANGE REQUIRED,            
002900*                              SIGNED OFF PTV 12/02/98                    
003000*  03/27/01  DWK   CR-0802     TOTAL SCORE FORMULA RECAST AS      CR-0802 
003100*                              INTEGER ARITHMETIC PER THE BOARD'S         
003200*                              REQUEST - NO MORE COMP-1 WORK FIELD        
003300*  03/14/06  DWK   CR-0941     URGENCY REASON TEXT FOR THE        CR-0941 
003400*                              >180-DAY BUCKETS DIDN'T CARRY THE          
003500*                              ACTUAL DAY COUNT LIKE THE IN-WINDOW        
003600*                              REASONS DO - NOW STRINGS WS-DELTA-         
003700*                              DISP/WS-ABS-DELTA-DISP THE SAME AS         
003800*                              110/120                                    
003900*  09/05/06  DWK   CR-0952     URGENCY SCORE WAS TRUNCATING THE   CR-0952 
004000*                              SCALED DELTA TERM BEFORE                   
004100*                              SUBTRACTING FROM THE BASE, ONE             
004200*                              POINT HIGH ON MOST TRIALS - RECAST         
004300*                              AS A SINGLE TRUNCATING DIVISION OF         
004400*                              THE WHOLE EXPRESSION PER THE               
004500*                              BOARD'S FORMULA, BOTH 110 AND 120          
004600******************************************************************        
004700                                                                          
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-390.                                                
005100 OBJECT-COMPUTER. IBM-390.                                                
005200 INPUT-OUTPUT SECTION.                                                    
005300                                                                          
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600                                                                          
005700 WORKING-STORAGE SECTION.                                                 
005800*--- GENERIC TRIMMED-TEXT WORK AREA, USED BY THE LENGTH-SCAN              
005900*--- ROUTINE FOR BOTH KEYWORD MATCHING AND REASON BUILDING -----          
006000 01  MISC-WS-FLDS.                                                        
006100     05  WS-GEN-TEXT             PIC X(100).                              
006200     05  WS-GEN-LEN              PIC 9(03) COMP.                          
006300     05  WS-HAYSTACK             PIC X(444).                              
006400     05  WS-MATCH-TALLY          PIC 9(04) COMP.                          
006500     05  WS-REASON-POS           PIC 9(03) COMP.                          
006600     05  WS-SPONSOR-CLASS-UP     PIC X(12).                               
006700     05  WS-STUDY-TYPE-UP        PIC X(16).                               
006800     05  WS-MAJ-NEW-REASON       PIC X(60).                               
006900     05  WS-URG-REASON-1         PIC X(60).                               
007000     05  WS-URG-REASON-2         PIC X(60).                               
007100     05  WS-MAJ-REASON-1         PIC X(60).                               
007200     05  WS-MAJ-REASON-2         PIC X(60).                               
007300                                                                          
007400 01  COUNTERS-AND-ACCUMULATORS.                                           
007500     05  WS-MAJ-REASON-CNT       PIC 9(01) COMP.                          
007600     05  WS-INT-MATCH-CNT        PIC 9(02) COMP.                          
007700     05  WS-DELTA                PIC S9(5) COMP.                          
007800     05  WS-ABS-DELTA            PIC 9(5) COMP.                           
007900     05  WS-DELTA-DISP           PIC ZZZZ9.                               
008000     05  WS-ABS-DELTA-DISP       PIC ZZZZ9.                               
008100                                                                          
008200*--- STANDARD SHOP DAY-COUNT WORK FIELDS - SAME JULIAN-DAY-               
008300*--- NUMBER ROUTINE USED ANYWHERE THIS SHOP NEEDS A DATE MINUS            
008400*--- DATE IN DAYS, NOW THAT WE CARRY CCYY DATES EVERYWHERE -----          
008500 01  MISC-WS-FLDS-2.                                                      
008600     05  WS-JD-YY                PIC 9(04) COMP.                          
008700     05  WS-JD-MM                PIC 9(02) COMP.                          
008800     05  WS-JD-DD                PIC 9(02) COMP.                          
008900     05  WS-JD-AA                PIC S9(09) COMP.                         
009000     05  WS-JD-YYY               PIC S9(09) COMP.                         
009100     05  WS-JD-MMM               PIC S9(09) COMP.                         
009200     05  WS-JD-RESULT            PIC S9(09) COMP.                         
009300     05  WS-JD-TODAY             PIC S9(09) COMP.                         
009400     05  WS-JD-PCDATE            PIC S9(09) COMP.                         
009500                                                                          
009600*--- BUILT-IN INTEREST SIGNAL TERMS, LOADED FROM A CANNED TABLE           
009700*--- THE SAME WAY THE LAB COPYBOOKS CARRY THEIR REFERENCE RANGES          
009800*--- - ONE LITERAL PER ENTRY, REDEFINED AS AN OCCURS TABLE -----          
009900 01  WS-SIGNAL-TABLE-LIT.                                                 
010000     05  FILLER  PIC X(28) VALUE "FIRST-IN-HUMAN           006".          
010100     05  FILLER  PIC X(28) VALUE "RANDOMIZED               004".          
010200     05  FILLER  PIC X(28) VALUE "DOUBLE-BLIND             004".          
010300     05  FILLER  PIC X(28) VALUE "PLATFORM                 004".          
010400     05  FILLER  PIC X(28) VALUE "ADAPTIVE                 004".          
010500     05  FILLER  PIC X(28) VALUE "PRAGMATIC                003".          
010600     05  FILLER  PIC X(28) VALUE "GENE THERAPY             008".          
010700     05  FILLER  PIC X(28) VALUE "CAR-T                    007".          
010800     05  FILLER  PIC X(28) VALUE "ADC                      007".          
010900     05  FILLER  PIC X(28) VALUE "BISPECIFIC               006".          
011000     05  FILLER  PIC X(28) VALUE "AI                       005".          
011100     05  FILLER  PIC X(28) VALUE "MRNA                     008".          
011200     05  FILLER  PIC X(28) VALUE "CRISPR                   008".          
011300     05  FILLER  PIC X(28) VALUE "CELL THERAPY             007".          
011400 01  WS-SIGNAL-TABLE REDEFINES WS-SIGNAL-TABLE-LIT.                       
011500     05  WS-SIGNAL-ENTRY OCCURS 14 TIMES INDEXED BY WS-SIG-IDX.           
011600         10  WS-SIGNAL-TERM      PIC X(25).                               
011700         10  WS-SIGNAL-WEIGHT    PIC 9(03).                               
011800                                                                          
011900 LINKAGE SECTION.                                                         
012000     COPY TRWMSTR.                                                        
012100 01  TRW-SCOR-TODAY              PIC X(10).                               
012200     COPY TRWTOPIC.                                                       
012300                                                                          
012400 PROCEDURE DIVISION USING TRW-MASTER-REC, TRW-SCOR-TODAY,                 
012500          TRW-TOPIC-REC.                                                  
012600                                                                          
012700 000-SCORE-TRIAL.                                                         
012800     PERFORM 100-SCORE-URGENCY THRU 100-EXIT.                             
012900     PERFORM 200-SCORE-MAJOR THRU 200-EXIT.                               
013000     PERFORM 300-SCORE-INTERESTING THRU 300-EXIT.                         
013100     PERFORM 400-SCORE-TOTAL THRU 400-EXIT.                               
013200     PERFORM 450-BUILD-REASONS THRU 450-EXIT.                             
013300     GOBACK.                                                              
013400                                                                          
013500******************************************************************        
013600*  100-SCORE-URGENCY - SEE BUSINESS RULE "URGENCY SCORE" -                
013700*  DELTA IS TODAY-TO-PRIMARY-COMPLETION IN DAYS, VIA THE JULIAN           
013800*  DAY NUMBER ROUTINE IN PARAGRAPH 050.                                   
013900******************************************************************        
014000 100-SCORE-URGENCY.                                                       
014100     MOVE ZERO TO TRW-MSTR-URGENCY-SCORE.                                 
014200     MOVE "N" TO TRW-MSTR-DAYS-TO-PC-VALID.                               
014300     MOVE SPACES TO WS-URG-REASON-1, WS-URG-REASON-2.                     
014400                                                                          
014500     IF TRW-MSTR-PREC-NONE                                                
014600         MOVE "NO PRIMARY COMPLETION DATE AVAILABLE"                      
014700                                       TO WS-URG-REASON-1                 
014800         GO TO 100-EXIT.                                                  
014900                                                                          
015000     MOVE TRW-SCOR-TODAY (1:4) TO WS-JD-YY.                               
015100     MOVE TRW-SCOR-TODAY (6:2) TO WS-JD-MM.                               
015200     MOVE TRW-SCOR-TODAY (9:2) TO WS-JD-DD.                               
015300     PERFORM 050-JULIAN-DAY-NBR THRU 050-EXIT.                            
015400     MOVE WS-JD-RESULT TO WS-JD-TODAY.                                    
015500                                                                          
015600     MOVE TRW-MSTR-PCDP-YYYY TO WS-JD-YY.                                 
015700     MOVE TRW-MSTR-PCDP-MM TO WS-JD-MM.                                   
015800     MOVE TRW-MSTR-PCDP-DD TO WS-JD-DD.                                   
015900     PERFORM 050-JULIAN-DAY-NBR THRU 050-EXIT.                            
016000     MOVE WS-JD-RESULT TO WS-JD-PCDATE.                                   
016100                                                                          
016200     COMPUTE WS-DELTA = WS-JD-PCDATE - WS-JD-TODAY.                       
016300     MOVE WS-DELTA TO TRW-MSTR-DAYS-TO-PC.                                
016400     MOVE "Y" TO TRW-MSTR-DAYS-TO-PC-VALID.                               
016500                                                                          
016600     EVALUATE TRUE                                                        
016700         WHEN WS-DELTA >= 0 AND WS-DELTA <= 180                           
016800             PERFORM 110-URGENCY-FUTURE THRU 110-EXIT                     
016900         WHEN WS-DELTA < 0 AND WS-DELTA >= -180                           
017000             PERFORM 120-URGENCY-RECENT THRU 120-EXIT                     
017100         WHEN WS-DELTA > 180                                              
017200             MOVE WS-DELTA TO WS-DELTA-DISP                               
017300             STRING "PRIMARY COMPLETION IS >180 DAYS AWAY ("              
017400                                      DELIMITED BY SIZE                   
017500                    WS-DELTA-DISP    DELIMITED BY SIZE                    
017600                    " DAYS)"         DELIMITED BY SIZE                    
017700                 INTO WS-URG-REASON-1                                     
017800         WHEN OTHER                                                       
017900             COMPUTE WS-ABS-DELTA = 0 - WS-DELTA                          
018000             MOVE WS-ABS-DELTA TO WS-ABS-DELTA-DISP                       
018100             STRING "PRIMARY COMPLETION IS >180 DAYS AGO ("               
018200                                      DELIMITED BY SIZE                   
018300                    WS-ABS-DELTA-DISP DELIMITED BY SIZE                   
018400                    " DAYS AGO)"     DELIMITED BY SIZE                    
018500                 INTO WS-URG-REASON-1                                     
018600     END-EVALUATE.                                                        
018700 100-EXIT.                                                                
018800     EXIT.                                                                
018900                                                                          
019000 110-URGENCY-FUTURE.                                                      
019100     COMPUTE TRW-MSTR-URGENCY-SCORE =                                     
019200         (18000 - 80 * WS-DELTA) / 180.                                   
019300     MOVE WS-DELTA TO WS-DELTA-DISP.                                      
019400     STRING "PRIMARY COMPLETION IN " DELIMITED BY SIZE                    
019500            WS-DELTA-DISP          DELIMITED BY SIZE                      
019600            " DAYS"                DELIMITED BY SIZE                      
019700         INTO WS-URG-REASON-1.                                            
019800 110-EXIT.                                                                
019900     EXIT.                                                                
020000                                                                          
020100 120-URGENCY-RECENT.                                                      
020200     COMPUTE WS-ABS-DELTA = 0 - WS-DELTA.                                 
020300     COMPUTE TRW-MSTR-URGENCY-SCORE =                                     
020400         (12600 - 40 * WS-ABS-DELTA) / 180.                               
020500     MOVE WS-ABS-DELTA TO WS-ABS-DELTA-DISP.                              
020600     STRING "PRIMARY COMPLETION " DELIMITED BY SIZE                       
020700            WS-ABS-DELTA-DISP     DELIMITED BY SIZE                       
020800            " DAYS AGO"           DELIMITED BY SIZE                       
020900         INTO WS-URG-REASON-1.                                            
021000     IF NOT TRW-MSTR-RESULTS-POSTED                                       
021100         ADD 15 TO TRW-MSTR-URGENCY-SCORE                                 
021200         MOVE "NO POSTED RESULTS ON CT.GOV" TO WS-URG-REASON-2            
021300     END-IF.                                                              
021400     IF TRW-MSTR-PUBMED-COUNT = 0                                         
021500         ADD 15 TO TRW-MSTR-URGENCY-SCORE                                 
021600         IF WS-URG-REASON-2 = SPACES                                      
021700             MOVE "NO LINKED PUBMED CITATIONS FOUND (YET)"                
021800                                       TO WS-URG-REASON-2                 
021900         END-IF                                                           
022000     END-IF.                                                              
022100     IF TRW-MSTR-URGENCY-SCORE > 100                                      
022200         MOVE 100 TO TRW-MSTR-URGENCY-SCORE.                              
022300 120-EXIT.                                                                
022400     EXIT.                                                                
022500                                                                          
022600******************************************************************        
022700*  050-JULIAN-DAY-NBR - STANDARD DAY-COUNT CONVERSION, GOOD FOR           
022800*  ANY GREGORIAN DATE.  IN: WS-JD-YY/MM/DD.  OUT: WS-JD-RESULT.           
022900******************************************************************        
023000 050-JULIAN-DAY-NBR.                                                      
023100     COMPUTE WS-JD-AA = (14 - WS-JD-MM) / 12.                             
023200     COMPUTE WS-JD-YYY = WS-JD-YY + 4800 - WS-JD-AA.                      
023300     COMPUTE WS-JD-MMM = WS-JD-MM + (12 * WS-JD-AA) - 3.                  
023400     COMPUTE WS-JD-RESULT =                                               
023500             WS-JD-DD                                                     
023600           + ((153 * WS-JD-MMM) + 2) / 5                                  
023700           + (365 * WS-JD-YYY)                                            
023800           + (WS-JD-YYY / 4)                                              
023900           - (WS-JD-YYY / 100)                                            
024000           + (WS-JD-YYY / 400)                                            
024100           - 32045.                                                       
024200 050-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500******************************************************************        
024600*  200-SCORE-MAJOR - SEE BUSINESS RULE "MAJOR SCORE" - ADDITIVE           
024700*  CONTRIBUTIONS FROM PHASE, ENROLLMENT, SPONSOR CLASS, STUDY             
024800*  TYPE AND THE REGULATORY FLAGS, CLAMPED TO 100.                         
024900******************************************************************        
025000 200-SCORE-MAJOR.                                                         
025100     MOVE ZERO TO TRW-MSTR-MAJOR-SCORE, WS-MAJ-REASON-CNT.                
025200     MOVE SPACES TO WS-MAJ-REASON-1, WS-MAJ-REASON-2.                     
025300                                                                          
025400     EVALUATE TRUE                                                        
025500         WHEN TRW-MSTR-PHASE-NORM = "PHASE3" OR                           
025600              TRW-MSTR-PHASE-NORM = "PHASE4"                              
025700             ADD 40 TO TRW-MSTR-MAJOR-SCORE                               
025800             MOVE "LATE-PHASE TRIAL (PHASE 3/4)"                          
025900                                       TO WS-MAJ-NEW-REASON               
026000         WHEN TRW-MSTR-PHASE-NORM = "PHASE2"                              
026100             ADD 25 TO TRW-MSTR-MAJOR-SCORE                               
026200             MOVE "PHASE 2 TRIAL" TO WS-MAJ-NEW-REASON                    
026300         WHEN TRW-MSTR-PHASE-NORM = "PHASE1"                              
026400             ADD 10 TO TRW-MSTR-MAJOR-SCORE                               
026500             MOVE "PHASE 1 TRIAL" TO WS-MAJ-NEW-REASON                    
026600         WHEN OTHER                                                       
026700             ADD 5 TO TRW-MSTR-MAJOR-SCORE                                
026800             MOVE "EARLY OR UNSPECIFIED PHASE"                            
026900                                       TO WS-MAJ-NEW-REASON               
027000     END-EVALUATE.                                                        
027100     PERFORM 290-ADD-MAJOR-REASON THRU 290-EXIT.                          
027200                                                                          
027300     EVALUATE TRUE                                                        
027400         WHEN TRW-MSTR-ENROLLMENT = 0                                     
027500             MOVE "ENROLLMENT UNKNOWN" TO WS-MAJ-NEW-REASON               
027600         WHEN TRW-MSTR-ENROLLMENT >= 2000                                 
027700             ADD 35 TO TRW-MSTR-MAJOR-SCORE                               
027800             MOVE "LARGE ENROLLMENT (2000+)"                              
027900                                       TO WS-MAJ-NEW-REASON               
028000         WHEN TRW-MSTR-ENROLLMENT >= 1000                                 
028100             ADD 30 TO TRW-MSTR-MAJOR-SCORE                               
028200             MOVE "LARGE ENROLLMENT (1000+)"                              
028300                                       TO WS-MAJ-NEW-REASON               
028400         WHEN TRW-MSTR-ENROLLMENT >= 500                                  
028500             ADD 25 TO TRW-MSTR-MAJOR-SCORE                               
028600             MOVE "SIZABLE ENROLLMENT (500+)"                             
028700                                       TO WS-MAJ-NEW-REASON               
028800         WHEN TRW-MSTR-ENROLLMENT >= 200                                  
028900             ADD 18 TO TRW-MSTR-MAJOR-SCORE                               
029000             MOVE "MODERATE ENROLLMENT (200+)"                            
029100                                       TO WS-MAJ-NEW-REASON               
029200         WHEN TRW-MSTR-ENROLLMENT >= 100                                  
029300             ADD 12 TO TRW-MSTR-MAJOR-SCORE                               
029400             MOVE "MODEST ENROLLMENT (100+)"                              
029500                                       TO WS-MAJ-NEW-REASON               
029600         WHEN OTHER                                                       
029700             ADD 5 TO TRW-MSTR-MAJOR-SCORE                                
029800             MOVE "SMALL ENROLLMENT" TO WS-MAJ-NEW-REASON                 
029900     END-EVALUATE.                                                        
030000     PERFORM 290-ADD-MAJOR-REASON THRU 290-EXIT.                          
030100                                                                          
030200     MOVE TRW-MSTR-SPONSOR-CLASS TO WS-SPONSOR-CLASS-UP.                  
030300     INSPECT WS-SPONSOR-CLASS-UP CONVERTING                               
030400         "abcdefghijklmnopqrstuvwxyz" TO                                  
030500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
030600     EVALUATE TRUE                                                        
030700         WHEN WS-SPONSOR-CLASS-UP = SPACES                                
030800             ADD 5 TO TRW-MSTR-MAJOR-SCORE                                
030900             MOVE "SPONSOR CLASS NOT STATED"                              
031000                                       TO WS-MAJ-NEW-REASON               
031100         WHEN WS-SPONSOR-CLASS-UP = "INDUSTRY"                            
031200             ADD 20 TO TRW-MSTR-MAJOR-SCORE                               
031300             MOVE "INDUSTRY-SPONSORED" TO WS-MAJ-NEW-REASON               
031400         WHEN WS-SPONSOR-CLASS-UP = "NIH"                                 
031500             ADD 18 TO TRW-MSTR-MAJOR-SCORE                               
031600             MOVE "NIH-SPONSORED" TO WS-MAJ-NEW-REASON                    
031700         WHEN OTHER                                                       
031800             ADD 10 TO TRW-MSTR-MAJOR-SCORE                               
031900             MOVE "OTHER NAMED SPONSOR CLASS"                             
032000                                       TO WS-MAJ-NEW-REASON               
032100     END-EVALUATE.                                                        
032200     PERFORM 290-ADD-MAJOR-REASON THRU 290-EXIT.                          
032300                                                                          
032400     MOVE TRW-MSTR-STUDY-TYPE TO WS-STUDY-TYPE-UP.                        
032500     INSPECT WS-STUDY-TYPE-UP CONVERTING                                  
032600         "abcdefghijklmnopqrstuvwxyz" TO                                  
032700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
032800     EVALUATE TRUE                                                        
032900         WHEN WS-STUDY-TYPE-UP = SPACES                                   
033000             CONTINUE                                                     
033100         WHEN WS-STUDY-TYPE-UP = "INTERVENTIONAL"                         
033200             ADD 8 TO TRW-MSTR-MAJOR-SCORE                                
033300             MOVE "INTERVENTIONAL STUDY" TO WS-MAJ-NEW-REASON             
033400             PERFORM 290-ADD-MAJOR-REASON THRU 290-EXIT                   
033500         WHEN OTHER                                                       
033600             ADD 3 TO TRW-MSTR-MAJOR-SCORE                                
033700             MOVE "NON-INTERVENTIONAL STUDY"                              
033800                                       TO WS-MAJ-NEW-REASON               
033900             PERFORM 290-ADD-MAJOR-REASON THRU 290-EXIT                   
034000     END-EVALUATE.                                                        
034100                                                                          
034200     IF TRW-MSTR-HAS-DMC                                                  
034300         ADD 5 TO TRW-MSTR-MAJOR-SCORE                                    
034400         MOVE "HAS DATA MONITORING COMMITTEE"                             
034500                                       TO WS-MAJ-NEW-REASON               
034600         PERFORM 290-ADD-MAJOR-REASON THRU 290-EXIT                       
034700     END-IF.                                                              
034800     IF TRW-MSTR-FDA-REG-DRUG                                             
034900         ADD 3 TO TRW-MSTR-MAJOR-SCORE                                    
035000         MOVE "FDA-REGULATED DRUG" TO WS-MAJ-NEW-REASON                   
035100         PERFORM 290-ADD-MAJOR-REASON THRU 290-EXIT                       
035200     END-IF.                                                              
035300     IF TRW-MSTR-FDA-REG-DEVICE                                           
035400         ADD 3 TO TRW-MSTR-MAJOR-SCORE                                    
035500         MOVE "FDA-REGULATED DEVICE" TO WS-MAJ-NEW-REASON                 
035600         PERFORM 290-ADD-MAJOR-REASON THRU 290-EXIT                       
035700     END-IF.                                                              
035800                                                                          
035900     IF TRW-MSTR-MAJOR-SCORE > 100                                        
036000         MOVE 100 TO TRW-MSTR-MAJOR-SCORE.                                
036100 200-EXIT.                                                                
036200     EXIT.                                                                
036300                                                                          
036400 290-ADD-MAJOR-REASON.                                                    
036500     IF WS-MAJ-REASON-CNT < 2                                             
036600         ADD 1 TO WS-MAJ-REASON-CNT                                       
036700         IF WS-MAJ-REASON-CNT = 1                                         
036800             MOVE WS-MAJ-NEW-REASON TO WS-MAJ-REASON-1                    
036900         ELSE                                                             
037000             MOVE WS-MAJ-NEW-REASON TO WS-MAJ-REASON-2                    
037100         END-IF                                                           
037200     END-IF.                                                              
037300 290-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600******************************************************************        
037700*  300-SCORE-INTERESTING - SEE BUSINESS RULE "INTERESTING SCORE"          
037800*  HAYSTACK = TITLES + CONDITIONS + INTERVENTIONS, UPPERCASED.            
037900*  TOPIC KEYWORDS FIRST, THEN THE SHOP'S BUILT-IN SIGNAL TERMS.           
038000******************************************************************        
038100 300-SCORE-INTERESTING.                                                   
038200     MOVE ZERO TO TRW-MSTR-INTERESTING-SCORE, WS-INT-MATCH-CNT.           
038300     STRING TRW-MSTR-BRIEF-TITLE    DELIMITED BY SIZE                     
038400            " "                    DELIMITED BY SIZE                      
038500            TRW-MSTR-OFFICIAL-TITLE DELIMITED BY SIZE                     
038600            " "                    DELIMITED BY SIZE                      
038700            TRW-MSTR-CONDITIONS    DELIMITED BY SIZE                      
038800            " "                    DELIMITED BY SIZE                      
038900            TRW-MSTR-INTERVENTIONS DELIMITED BY SIZE                      
039000         INTO WS-HAYSTACK.                                                
039100     INSPECT WS-HAYSTACK CONVERTING                                       
039200         "abcdefghijklmnopqrstuvwxyz" TO                                  
039300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
039400                                                                          
039500     PERFORM 310-MATCH-TOPIC-KEYWORDS THRU 310-EXIT                       
039600         VARYING TRW-KW-IDX FROM 1 BY 1                                   
039700         UNTIL TRW-KW-IDX > 8.                                            
039800                                                                          
039900     PERFORM 320-MATCH-SIGNAL-TERMS THRU 320-EXIT                         
040000         VARYING WS-SIG-IDX FROM 1 BY 1                                   
040100         UNTIL WS-SIG-IDX > 14.                                           
040200                                                                          
040300     IF TRW-MSTR-INTERESTING-SCORE > 100                                  
040400         MOVE 100 TO TRW-MSTR-INTERESTING-SCORE.                          
040500 300-EXIT.                                                                
040600     EXIT.                                                                
040700                                                                          
040800 310-MATCH-TOPIC-KEYWORDS.                                                
040900     IF TRW-KEYWORD-TXT (TRW-KW-IDX) = SPACES                             
041000         GO TO 310-EXIT.                                                  
041100     MOVE TRW-KEYWORD-TXT (TRW-KW-IDX) TO WS-GEN-TEXT.                    
041200     INSPECT WS-GEN-TEXT CONVERTING                                       
041300         "abcdefghijklmnopqrstuvwxyz" TO                                  
041400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
041500     PERFORM 020-TRIM-LENGTH THRU 020-EXIT.                               
041600     IF WS-GEN-LEN = 0                                                    
041700         GO TO 310-EXIT.                                                  
041800     MOVE ZERO TO WS-MATCH-TALLY.                                         
041900     INSPECT WS-HAYSTACK TALLYING WS-MATCH-TALLY                          
042000         FOR ALL WS-GEN-TEXT (1:WS-GEN-LEN).                              
042100     IF WS-MATCH-TALLY > 0                                                
042200         ADD TRW-KEYWORD-WT (TRW-KW-IDX)                                  
042300                                  TO TRW-MSTR-INTERESTING-SCORE           
042400         ADD 1 TO WS-INT-MATCH-CNT                                        
042500     END-IF.                                                              
042600 310-EXIT.                                                                
042700     EXIT.                                                                
042800                                                                          
042900 320-MATCH-SIGNAL-TERMS.                                                  
043000     MOVE WS-SIGNAL-TERM (WS-SIG-IDX) TO WS-GEN-TEXT.                     
043100     PERFORM 020-TRIM-LENGTH THRU 020-EXIT.                               
043200     IF WS-GEN-LEN = 0                                                    
043300         GO TO 320-EXIT.                                                  
043400     MOVE ZERO TO WS-MATCH-TALLY.                                         
043500     INSPECT WS-HAYSTACK TALLYING WS-MATCH-TALLY                          
043600         FOR ALL WS-GEN-TEXT (1:WS-GEN-LEN).                              
043700     IF WS-MATCH-TALLY > 0                                                
043800         ADD WS-SIGNAL-WEIGHT (WS-SIG-IDX)                                
043900                                  TO TRW-MSTR-INTERESTING-SCORE           
044000         ADD 1 TO WS-INT-MATCH-CNT                                        
044100     END-IF.                                                              
044200 320-EXIT.                                                                
044300     EXIT.                                                                
044400                                                                          
044500******************************************************************        
044600*  020-TRIM-LENGTH - BACKS UP FROM COLUMN 100 OF WS-GEN-TEXT TO           
044700*  THE LAST NON-BLANK CHARACTER.  SAME BACKWARD-SCAN TRICK USED           
044800*  SHOPWIDE ANYWHERE A VARIABLE-LENGTH NAME SITS IN A FIXED SLOT.         
044900******************************************************************        
045000 020-TRIM-LENGTH.                                                         
045100     MOVE 100 TO WS-GEN-LEN.                                              
045200     PERFORM 025-BACK-UP-ONE THRU 025-EXIT                                
045300         UNTIL WS-GEN-LEN = 0                                             
045400            OR WS-GEN-TEXT (WS-GEN-LEN:1) NOT = SPACE.                    
045500 020-EXIT.                                                                
045600     EXIT.                                                                
045700                                                                          
045800 025-BACK-UP-ONE.                                                         
045900     SUBTRACT 1 FROM WS-GEN-LEN.                                          
046000 025-EXIT.                                                                
046100     EXIT.                                                                
046200                                                                          
046300******************************************************************        
046400*  400-SCORE-TOTAL - INTEGER-ARITHMETIC WEIGHTED ROUND, SEE               
046500*  BUSINESS RULE "TOTAL SCORE" - (4M + 4U + 2I + 5) / 10.                 
046600******************************************************************        
046700 400-SCORE-TOTAL.                                                         
046800     COMPUTE TRW-MSTR-TOTAL-SCORE =                                       
046900             ((4 * TRW-MSTR-MAJOR-SCORE)                                  
047000            + (4 * TRW-MSTR-URGENCY-SCORE)                                
047100            + (2 * TRW-MSTR-INTERESTING-SCORE)                            
047200            + 5) / 10.                                                    
047300     IF TRW-MSTR-TOTAL-SCORE > 100                                        
047400         MOVE 100 TO TRW-MSTR-TOTAL-SCORE.                                
047500 400-EXIT.                                                                
047600     EXIT.                                                                
047700                                                                          
047800******************************************************************        
047900*  450-BUILD-REASONS - "WHY FLAGGED" TEXT - FIRST TWO URGENCY             
048000*  REASONS INTO SCORE-REASONS-1, FIRST TWO MAJOR REASONS INTO             
048100*  SCORE-REASONS-2, COMMA-JOINED.  THE DIGEST JUST CONCATENATES           
048200*  THE TWO SLOTS - NO RULES LIVE THERE.                                   
048300******************************************************************        
048400 450-BUILD-REASONS.                                                       
048500     MOVE SPACES TO TRW-MSTR-SCORE-REASONS-1.                             
048600     MOVE 1 TO WS-REASON-POS.                                             
048700     IF WS-URG-REASON-1 NOT = SPACES                                      
048800         MOVE WS-URG-REASON-1 TO WS-GEN-TEXT                              
048900         PERFORM 020-TRIM-LENGTH THRU 020-EXIT                            
049000         STRING WS-GEN-TEXT (1:WS-GEN-LEN) DELIMITED BY SIZE              
049100             INTO TRW-MSTR-SCORE-REASONS-1                                
049200             WITH POINTER WS-REASON-POS                                   
049300         IF WS-URG-REASON-2 NOT = SPACES                                  
049400             STRING ", " DELIMITED BY SIZE                                
049500                 INTO TRW-MSTR-SCORE-REASONS-1                            
049600                 WITH POINTER WS-REASON-POS                               
049700         END-IF                                                           
049800     END-IF.                                                              
049900     IF WS-URG-REASON-2 NOT = SPACES                                      
050000         MOVE WS-URG-REASON-2 TO WS-GEN-TEXT                              
050100         PERFORM 020-TRIM-LENGTH THRU 020-EXIT                            
050200         STRING WS-GEN-TEXT (1:WS-GEN-LEN) DELIMITED BY SIZE              
050300             INTO TRW-MSTR-SCORE-REASONS-1                                
050400             WITH POINTER WS-REASON-POS                                   
050500     END-IF.                                                              
050600                                                                          
050700     MOVE SPACES TO TRW-MSTR-SCORE-REASONS-2.                             
050800     MOVE 1 TO WS-REASON-POS.                                             
050900     IF WS-MAJ-REASON-1 NOT = SPACES                                      
051000         MOVE WS-MAJ-REASON-1 TO WS-GEN-TEXT                              
051100         PERFORM 020-TRIM-LENGTH THRU 020-EXIT                            
051200         STRING WS-GEN-TEXT (1:WS-GEN-LEN) DELIMITED BY SIZE              
051300             INTO TRW-MSTR-SCORE-REASONS-2                                
051400             WITH POINTER WS-REASON-POS                                   
051500         IF WS-MAJ-REASON-2 NOT = SPACES                                  
051600             STRING ", " DELIMITED BY SIZE                                
051700                 INTO TRW-MSTR-SCORE-REASONS-2                            
051800                 WITH POINTER WS-REASON-POS                               
051900         END-IF                                                           
052000     END-IF.                                                              
052100     IF WS-MAJ-REASON-2 NOT = SPACES                                      
052200         MOVE WS-MAJ-REASON-2 TO WS-GEN-TEXT                              
052300         PERFORM 020-TRIM-LENGTH THRU 020-EXIT                            
052400         STRING WS-GEN-TEXT (1:WS-GEN-LEN) DELIMITED BY SIZE              
052500             INTO TRW-MSTR-SCORE-REASONS-2                                
052600             WITH POINTER WS-REASON-POS                                   
052700     END-IF.                                                              
052800 450-EXIT.                                                                
052900     EXIT.                                                                
