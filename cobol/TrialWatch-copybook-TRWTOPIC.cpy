000100******************************************************************        
000200*    TRWTOPIC  --  TOPIC CONTROL-CARD RECORD                              
000300*    READ ONCE AT THE TOP OF EACH TOPIC RUN OF TRWSYNC.                   
000400*    FIRST RECORD ON THE FILE IS ALWAYS THE "P" PARAMETER                 
000500*    RECORD CARRYING THE READOUT WINDOW AND THE RUN DATE;                 
000600*    THE "T" RECORD(S) THAT FOLLOW CARRY THIS TOPIC'S NAME                
000700*    AND ITS INTEREST-KEYWORD WEIGHT TABLE.                               
000800******************************************************************        
000900 01  TRW-TOPIC-REC.                                                       
001000     05  TRW-TOPIC-REC-TYPE           PIC X(01).                          
001100         88  TRW-PARM-RECORD          VALUE "P".                          
001200         88  TRW-TOPIC-DETAIL         VALUE "T".                          
001300         88  TRW-VALID-TOPIC-REC-TYPE VALUES ARE "P" "T".                 
001400     05  TRW-TOPIC-NAME               PIC X(20).                          
001500     05  TRW-TOPIC-KEYWORDS OCCURS 8 TIMES                                
001600                             INDEXED BY TRW-KW-IDX.                       
001700         10  TRW-KEYWORD-TXT          PIC X(20).                          
001800         10  TRW-KEYWORD-WT           PIC 9(02).                          
001900     05  FILLER                       PIC X(11).                          
002000                                                                          
002100******************************************************************        
002200*    THE "P" RECORD REDEFINES THE SAME 208 BYTES TO CARRY THE             
002300*    RUN-WIDE PARAMETERS INSTEAD OF A KEYWORD TABLE.                      
002400******************************************************************        
002500 01  TRW-PARM-REC REDEFINES TRW-TOPIC-REC.                                
002600     05  TRW-PARM-REC-TYPE            PIC X(01).                          
002700     05  TRW-READOUT-WINDOW-DAYS      PIC 9(04).                          
002800     05  TRW-RECENTLY-COMPLETED-DAYS  PIC 9(04).                          
002900     05  TRW-RUN-TODAY                PIC X(10).                          
003000     05  FILLER                       PIC X(189).                         
